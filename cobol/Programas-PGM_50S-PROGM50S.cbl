000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM50S.
000120 AUTHOR. R QUIROGA VALLEJOS.
000130 INSTALLATION. BANCO KAPITAL SA - GERENCIA DE SISTEMAS - MESA OPER.
000140 DATE-WRITTEN. 04/11/89.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO - PROHIBIDA SU DIFUSION.
000170*****************************************************************
000180*                   CLASE SINCRONICA 50                          *
000190*                   ====================                         *
000200*  MOTOR DE CALCE DE ORDENES PARA LA MESA DE OPERACIONES.        *
000210*                                                                 *
000220*  - LEE EL MAESTRO DE PRODUCTOS HABILITADOS (PRODUCTO.MAE) Y    *
000230*    LO ARMA EN TABLA.                                            *
000240*  - LEE EL ARCHIVO DE ORDENES (ORDEN.DAT) EN EL ORDEN DE         *
000250*    LLEGADA Y VALIDA CADA UNA CONTRA EL MAESTRO DE PRODUCTOS     *
000260*    Y CONTRA LA POSICION DE LA CUENTA (VENTAS).                  *
000270*  - CALZA CADA ORDEN NUEVA CONTRA LA COLA DE ORDENES DEL LADO    *
000280*    CONTRARIO DEL MISMO PRODUCTO, POR MEJOR PRECIO Y, A IGUAL    *
000290*    PRECIO, POR ORDEN DE LLEGADA (FIFO).                         *
000300*  - GRABA CADA CALCE PRODUCIDO EN EL LIBRO DE OPERACIONES        *
000310*    (LIBRO.DAT) Y ACTUALIZA LA POSICION DE COMPRADOR Y           *
000320*    VENDEDOR.                                                    *
000330*  - DEJA EN COLA EL REMANENTE NO CALZADO DE CADA ORDEN.          *
000340*  - PROCESA EL ARCHIVO DE CANCELACIONES (CANCELA.DAT), DANDO     *
000350*    DE BAJA LAS ORDENES QUE ENCUENTRA EN COLA.                   *
000360*  - AL FINALIZAR, VUELCA LA COLA DE ORDENES VIGENTES             *
000370*    (RESTANTE.DAT) Y LAS POSICIONES POR CUENTA/PRODUCTO          *
000380*    (POSICION.DAT), Y EMITE UN LISTADO DE ORDENES Y              *
000390*    CANCELACIONES RECHAZADAS (RECHAZO.LIS).                      *
000400*****************************************************************
000410*  HISTORIAL DE CAMBIOS                                          *
000420*  ---------------------                                         *
000430*  FECHA      AUTOR  PEDIDO      DESCRIPCION                     *
000440*  ---------  -----  ----------  ------------------------------- *
000450*  04/11/89   RQV    CAF-0512    VERSION INICIAL DEL MOTOR DE     *
000460*                                CALCE, SOLO ORDENES DE COMPRA.   *
000470*  17/03/90   RQV    CAF-0538    SE AGREGA EL LADO VENTA Y LA     *
000480*                                VALIDACION CONTRA POSICION.      *
000490*  22/08/91   MTZ    CAF-0601    SE INCORPORA EL ARCHIVO DE       *
000500*                                CANCELACIONES (CANCELA.DAT).     *
000510*  09/01/93   RQV    CAF-0664    REDONDEO DEL PRECIO DE CALCE A   *
000520*                                2 DECIMALES, ANTES SE ARRASTRABA *
000530*                                EL PROMEDIO SIN REDONDEAR.       *
000540*  14/06/95   PBO    CAF-0710    SE AMPLIA LA TABLA DE ORDENES DE *
000550*                                200 A 500 POSICIONES.            *
000560*  30/11/98   MTZ    CAF-0799    AJUSTE DE SIGLO PARA EL 2000 EN  *
000570*                                LA FECHA DE PROCESO (WS-FP-SIGLO)*
000580*  11/02/99   MTZ    CAF-0803    VERIFICACION FINAL DEL AJUSTE    *
000590*                                DE SIGLO SOBRE ARCHIVOS DE PRUEBA*
000600*  05/07/01   PBO    CAF-0855    SE AGREGA EL RECHAZO DE          *
000610*                                CANCELACIONES NO ENCONTRADAS AL  *
000620*                                LISTADO RECHAZO.LIS.             *
000630*  19/03/04   LFC    CAF-0902    SE CORRIGE EL CORTE DE MEJOR     *
000640*                                ORDEN CONTRARIA CUANDO HAY DOS   *
000650*                                PRECIOS IGUALES EN EL MISMO      *
000660*                                INSTANTE DE CARGA.               *
000670*  08/09/06   LFC    CAF-0931    SE AGREGA EL CONTROL DE          *
000680*                                DESBORDE DE LAS TABLAS DE        *
000690*                                PRODUCTOS, ORDENES Y POSICIONES  *
000691*                                CONTRA SUS MAXIMOS DECLARADOS.   *
000692*  20/10/06   RQV    CAF-0941    LA ORDEN NUEVA QUEDABA EN TABLA  *
000693*                                CON LA HORA DEL PROCESO Y NO CON *
000694*                                SU PROPIA HORA DE CARGA. LAS     *
000695*                                CANCELACIONES CONTRA ORDENES     *
000696*                                PARCIALES SE RECHAZABAN CASI     *
000697*                                SIEMPRE POR NO COINCIDIR LA      *
000698*                                HORA. SE TOMA ORD-FEC-HORA.      *
000710*****************************************************************
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-370.
000760 OBJECT-COMPUTER. IBM-370.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820 
000830     SELECT PRODUCTO ASSIGN TO DDPRODU
000840     FILE STATUS IS FS-PRODUCTO.
000850 
000860     SELECT ORDEN ASSIGN TO DDORDEN
000870     FILE STATUS IS FS-ORDEN.
000880 
000890     SELECT CANCELA ASSIGN TO DDCANCE
000900     FILE STATUS IS FS-CANCELA.
000910 
000920     SELECT LIBRO ASSIGN TO DDLIBRO
000930     FILE STATUS IS FS-LIBRO.
000940 
000950     SELECT RESTANTE ASSIGN TO DDRESTA
000960     FILE STATUS IS FS-RESTANTE.
000970 
000980     SELECT POSICION ASSIGN TO DDPOSIC
000990     FILE STATUS IS FS-POSICION.
001000 
001010     SELECT RECHAZO ASSIGN TO DDRECHA
001020     FILE STATUS IS FS-RECHAZO.
001030 
001040*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001050 DATA DIVISION.
001060 FILE SECTION.
001070 
001080*----------------------------------------------------------------
001090*    MAESTRO DE PRODUCTOS HABILITADOS EN LA MESA - 22 BYTES
001100*----------------------------------------------------------------
001110 FD  PRODUCTO
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-PRODUCTO-E.
001150     03  PRD-NOM-PRODUCTO         PIC X(20).
001160     03  FILLER                   PIC X(02)   VALUE SPACES.
001170 
001180*----------------------------------------------------------------
001190*    ARCHIVO DE ORDENES DE ENTRADA - EN ESTRICTO ORDEN DE
001200*    LLEGADA (ES TAMBIEN EL DESEMPATE FIFO DEL CALCE)
001210*----------------------------------------------------------------
001220 FD  ORDEN
001230     BLOCK CONTAINS 0 RECORDS
001240     RECORDING MODE IS F.
001250 01  REG-ORDEN-E                 PIC X(85).
001260 01  REG-ORDEN REDEFINES REG-ORDEN-E.
001270     03  ORD-NOM-PRODUCTO        PIC X(20).
001280     03  ORD-PRECIO              PIC S9(7)V99.
001290     03  ORD-CANTIDAD            PIC S9(9).
001300     03  ORD-CANT-PEND           PIC S9(9).
001310     03  ORD-CUENTA              PIC X(20).
001320     03  ORD-LADO                PIC X(01).
001330         88  ORD-ES-COMPRA               VALUE 'B'.
001340         88  ORD-ES-VENTA                VALUE 'S'.
001350     03  ORD-ESTADO               PIC X(01).
001360         88  ORD-EST-NUEVA               VALUE 'N'.
001370         88  ORD-EST-PARCIAL             VALUE 'P'.
001380         88  ORD-EST-COMPLETA            VALUE 'C'.
001390         88  ORD-EST-CANCELADA           VALUE 'X'.
001400     03  ORD-FEC-HORA             PIC 9(14).
001410     03  FILLER                   PIC X(02)   VALUE SPACES.
001420 
001430*----------------------------------------------------------------
001440*    ARCHIVO DE CANCELACIONES - IDENTIFICA LA ORDEN A DAR DE
001450*    BAJA POR PRODUCTO + LADO + CUENTA + FECHA-HORA ORIGINAL
001460*----------------------------------------------------------------
001470 FD  CANCELA
001480     BLOCK CONTAINS 0 RECORDS
001490     RECORDING MODE IS F.
001500 01  REG-CANCELA-E                PIC X(57).
001510 01  REG-CANCELACION REDEFINES REG-CANCELA-E.
001520     03  CAN-NOM-PRODUCTO         PIC X(20).
001530     03  CAN-LADO                 PIC X(01).
001540     03  CAN-CUENTA               PIC X(20).
001550     03  CAN-FEC-HORA             PIC 9(14).
001560     03  FILLER                   PIC X(02)   VALUE SPACES.
001570 
001580*----------------------------------------------------------------
001590*    LIBRO DE OPERACIONES - UN REGISTRO POR CALCE, EN ORDEN DE
001600*    EJECUCION (LA IMPRESION LO RECORRE DE ATRAS PARA ADELANTE)
001610*----------------------------------------------------------------
001620 FD  LIBRO
001630     BLOCK CONTAINS 0 RECORDS
001640     RECORDING MODE IS F.
001650 01  REG-CALCE-E                  PIC X(96).
001660 01  REG-CALCE REDEFINES REG-CALCE-E.
001670     03  CAL-NOM-PRODUCTO         PIC X(20).
001680     03  CAL-COMPRADOR            PIC X(20).
001690     03  CAL-VENDEDOR             PIC X(20).
001700     03  CAL-PRECIO               PIC S9(7)V99.
001710     03  CAL-CANTIDAD             PIC S9(9).
001720     03  CAL-FEC-HORA             PIC 9(14).
001730     03  FILLER                   PIC X(04)   VALUE SPACES.
001740 
001750*----------------------------------------------------------------
001760*    ORDENES VIGENTES AL CIERRE DE LA CORRIDA - MISMO LAYOUT
001770*    QUE EL ARCHIVO DE ENTRADA, YA AGRUPADO POR PRODUCTO/LADO/
001780*    RANGO DE COLA
001790*----------------------------------------------------------------
001800 FD  RESTANTE
001810     BLOCK CONTAINS 0 RECORDS
001820     RECORDING MODE IS F.
001830 01  REG-RESTANTE.
001840     03  REG-RESTANTE-DATOS       PIC X(85).
001850     03  FILLER                   PIC X(02)   VALUE SPACES.
001860 
001870*----------------------------------------------------------------
001880*    POSICION FINAL POR CUENTA/PRODUCTO AL CIERRE DE LA CORRIDA
001890*----------------------------------------------------------------
001900 FD  POSICION
001910     BLOCK CONTAINS 0 RECORDS
001920     RECORDING MODE IS F.
001930 01  REG-POSICION-SAL.
001940     03  REG-POSICION-DATOS       PIC X(49).
001950     03  FILLER                   PIC X(01)   VALUE SPACES.
001960 
001970*----------------------------------------------------------------
001980*    LISTADO DE ORDENES Y CANCELACIONES RECHAZADAS
001990*----------------------------------------------------------------
002000 FD  RECHAZO
002010     BLOCK CONTAINS 0 RECORDS
002020     RECORDING MODE IS F.
002030 01  REG-RECHAZO-SAL              PIC X(120).
002040 
002050 
002060 WORKING-STORAGE SECTION.
002070*=========================*
002080 77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
002090 
002100*----------- STATUS DE ARCHIVOS ----------------------------------
002110 77  FS-PRODUCTO             PIC XX     VALUE SPACES.
002120 77  FS-ORDEN                PIC XX     VALUE SPACES.
002130 77  FS-CANCELA               PIC XX    VALUE SPACES.
002140 77  FS-LIBRO                 PIC XX    VALUE SPACES.
002150 77  FS-RESTANTE               PIC XX   VALUE SPACES.
002160 77  FS-POSICION               PIC XX   VALUE SPACES.
002170 77  FS-RECHAZO                PIC XX   VALUE SPACES.
002180 
002190 77  WS-FIN-PRODUCTOS          PIC X     VALUE 'N'.
002200     88  WS-NO-HAY-MAS-PRODUCTOS         VALUE 'Y'.
002210 77  WS-FIN-ORDENES            PIC X     VALUE 'N'.
002220     88  WS-NO-HAY-MAS-ORDENES           VALUE 'Y'.
002230 77  WS-FIN-CANCELAS           PIC X     VALUE 'N'.
002240     88  WS-NO-HAY-MAS-CANCELAS          VALUE 'Y'.
002250 
002260*----------- LIMITES DE TABLA -------------------------------------
002270 77  WS-MAX-PRODUCTOS          PIC 9(03) COMP  VALUE 050.
002280 77  WS-MAX-ORDENES            PIC 9(04) COMP  VALUE 0500.
002290 77  WS-MAX-POSICIONES         PIC 9(04) COMP  VALUE 0200.
002300 
002310*----------- CONTADORES / ACUMULADORES (TODOS COMP) ---------------
002320 77  WS-CANT-PRODUCTOS         PIC 9(03) COMP  VALUE ZERO.
002330 77  WS-CANT-ORDENES           PIC 9(04) COMP  VALUE ZERO.
002340 77  WS-CANT-POSICIONES        PIC 9(04) COMP  VALUE ZERO.
002350 77  WS-I                      PIC 9(04) COMP  VALUE ZERO.
002360 77  WS-J                      PIC 9(04) COMP  VALUE ZERO.
002370 77  WS-IX-MEJOR               PIC 9(04) COMP  VALUE ZERO.
002380 77  WS-IX-POSICION            PIC 9(04) COMP  VALUE ZERO.
002390 77  WS-LEIDOS-ORDENES         PIC 9(05) COMP  VALUE ZERO.
002400 77  WS-ORDENES-RECHAZADAS     PIC 9(05) COMP  VALUE ZERO.
002410 77  WS-LEIDOS-CANCELAS        PIC 9(05) COMP  VALUE ZERO.
002420 77  WS-CANCELAS-RECHAZADAS    PIC 9(05) COMP  VALUE ZERO.
002430 77  WS-CALCES-GRABADOS        PIC 9(05) COMP  VALUE ZERO.
002440 77  WS-RESTANTES-GRABADOS     PIC 9(05) COMP  VALUE ZERO.
002450 77  WS-IX-NUEVA-ORDEN         PIC 9(04) COMP  VALUE ZERO.
002460 77  WS-IX-VOLCAR              PIC 9(04) COMP  VALUE ZERO.
002470 77  WS-LADO-A-VOLCAR          PIC X(01)       VALUE SPACE.
002480 77  WS-CUENTA-POSICION        PIC X(20)       VALUE SPACES.
002490 77  WS-PRODUCTO-POSICION      PIC X(20)       VALUE SPACES.
002500 77  WS-VARIACION-POSICION     PIC S9(9) COMP  VALUE ZERO.
002510 
002520*----------- SWITCHES DEL ALGORITMO DE CALCE ----------------------
002530 77  WS-SIGUE-CALZANDO         PIC X     VALUE 'N'.
002540     88  WS-DEBE-SEGUIR-CALZANDO         VALUE 'S'.
002550 77  WS-ORDEN-VALIDA            PIC X    VALUE 'S'.
002560     88  WS-ES-ORDEN-VALIDA              VALUE 'S'.
002570 77  WS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
002580 77  WS-CANTIDAD-CALCE          PIC S9(9) COMP VALUE ZERO.
002590 77  WS-PRECIO-CALCE            PIC S9(7)V99 VALUE ZERO.
002600 
002610*----------- FECHA/HORA DE PROCESO --------------------------------
002620*    CAPTURADA UNA UNICA VEZ AL INICIO DE LA CORRIDA - EL SELLO
002630*    DE CADA CALCE SE TOMA DE ESTA MISMA HORA, NUNCA DEL RELOJ
002640*    DEL SISTEMA EN CADA VUELTA, PARA QUE LA CORRIDA SEA
002650*    REPRODUCIBLE.
002660 01  WS-FECHA-HOY.
002670     03  WS-FH-ANIO              PIC 9(02).
002680     03  WS-FH-MES               PIC 9(02).
002690     03  WS-FH-DIA                PIC 9(02).
002700 01  WS-HORA-HOY.
002710     03  WS-HH-HORA               PIC 9(02).
002720     03  WS-HH-MIN                PIC 9(02).
002730     03  WS-HH-SEG                PIC 9(02).
002740     03  WS-HH-CENT                PIC 9(02).
002750 
002760 01  WS-FEC-HORA-PROCESO          PIC 9(14) VALUE ZERO.
002770 01  WS-FEC-HORA-PROCESO-R REDEFINES WS-FEC-HORA-PROCESO.
002780     03  WS-FP-SIGLO               PIC 9(02).
002790     03  WS-FP-ANIO                PIC 9(02).
002800     03  WS-FP-MES                 PIC 9(02).
002810     03  WS-FP-DIA                 PIC 9(02).
002820     03  WS-FP-HOR                 PIC 9(02).
002830     03  WS-FP-MIN                 PIC 9(02).
002840     03  WS-FP-SEG                 PIC 9(02).
002850 
002860*----------- TABLA DE PRODUCTOS HABILITADOS -----------------------
002870 01  WS-TAB-PRODUCTOS.
002880     03  WS-PRODUCTO OCCURS 50 TIMES.
002890         05  TP-NOM-PRODUCTO      PIC X(20).
002900         05  FILLER               PIC X(02).
002910 
002920*----------- TABLA DE ORDENES (COLA UNICA COMPRA/VENTA POR ------
002930*    PRODUCTO - EL "MEJOR" SE ENCUENTRA RECORRIENDO LA TABLA, NO
002940*    MANTENIENDO LA TABLA ORDENADA, IGUAL QUE EL CORTE POR MAYOR/
002950*    MENOR SALDO DE LA CLASE 44) -----------------------------------
002960 01  WS-TAB-ORDENES.
002970     03  WS-ORDEN OCCURS 500 TIMES.
002980         05  TO-NOM-PRODUCTO      PIC X(20).
002990         05  TO-PRECIO            PIC S9(7)V99.
003000         05  TO-CANTIDAD          PIC S9(9).
003010         05  TO-CANT-PEND         PIC S9(9).
003020         05  TO-CUENTA            PIC X(20).
003030         05  TO-LADO              PIC X(01).
003040         05  TO-ESTADO            PIC X(01).
003050             88  TO-EST-NUEVA             VALUE 'N'.
003060             88  TO-EST-PARCIAL           VALUE 'P'.
003070             88  TO-EST-COMPLETA          VALUE 'C'.
003080             88  TO-EST-CANCELADA         VALUE 'X'.
003090         05  TO-FEC-HORA          PIC 9(14).
003100         05  TO-VOLCADA           PIC X(01).
003110         05  FILLER               PIC X(02).
003120 
003130*----------- TABLA DE POSICIONES POR CUENTA/PRODUCTO --------------
003140 01  WS-TAB-POSICIONES.
003150     03  WS-POSICION OCCURS 200 TIMES.
003160         05  TQ-CUENTA            PIC X(20).
003170         05  TQ-NOM-PRODUCTO      PIC X(20).
003180         05  TQ-CANTIDAD          PIC S9(9).
003190         05  FILLER               PIC X(02).
003200 
003210*----------- AREA DE SALIDA - LIBRO DE OPERACIONES ----------------
003220 01  WS-REG-CALCE.
003230     03  WCA-NOM-PRODUCTO         PIC X(20).
003240     03  WCA-COMPRADOR            PIC X(20).
003250     03  WCA-VENDEDOR             PIC X(20).
003260     03  WCA-PRECIO               PIC S9(7)V99.
003270     03  WCA-CANTIDAD             PIC S9(9).
003280     03  WCA-FEC-HORA             PIC 9(14).
003290     03  FILLER                   PIC X(04) VALUE SPACES.
003300 
003310*----------- AREA DE SALIDA - ORDENES RESTANTES -------------------
003320 01  WS-REG-RESTANTE.
003330     03  WRE-NOM-PRODUCTO         PIC X(20).
003340     03  WRE-PRECIO               PIC S9(7)V99.
003350     03  WRE-CANTIDAD             PIC S9(9).
003360     03  WRE-CANT-PEND            PIC S9(9).
003370     03  WRE-CUENTA               PIC X(20).
003380     03  WRE-LADO                 PIC X(01).
003390     03  WRE-ESTADO               PIC X(01).
003400     03  WRE-FEC-HORA             PIC 9(14).
003410     03  FILLER                   PIC X(04) VALUE SPACES.
003420 
003430*----------- AREA DE SALIDA - POSICIONES --------------------------
003440 01  WS-REG-POSICION.
003450     03  WPO-CUENTA               PIC X(20).
003460     03  WPO-NOM-PRODUCTO         PIC X(20).
003470     03  WPO-CANTIDAD             PIC S9(9).
003480     03  FILLER                   PIC X(01) VALUE SPACES.
003490 
003500*----------- AREA DE SALIDA - RECHAZOS (DOS VISTAS DEL MISMO ------
003510*    RENGLON, SEGUN VENGA DE UNA ORDEN O DE UNA CANCELACION) -------
003520 01  WS-REG-RECHAZO.
003530     03  WRC-TIPO                 PIC X(12).
003540     03  FILLER                   PIC X(01) VALUE SPACES.
003550     03  WRC-NOM-PRODUCTO         PIC X(20).
003560     03  FILLER                   PIC X(01) VALUE SPACES.
003570     03  WRC-CUENTA               PIC X(20).
003580     03  FILLER                   PIC X(01) VALUE SPACES.
003590     03  WRC-LADO                 PIC X(01).
003600     03  FILLER                   PIC X(01) VALUE SPACES.
003610     03  WRC-MOTIVO               PIC X(60).
003620     03  FILLER                   PIC X(03) VALUE SPACES.
003630 01  WS-REG-RECHAZO-CANCEL REDEFINES WS-REG-RECHAZO.
003640     03  WRCC-TIPO                PIC X(12).
003650     03  FILLER                   PIC X(01).
003660     03  WRCC-NOM-PRODUCTO        PIC X(20).
003670     03  FILLER                   PIC X(01).
003680     03  WRCC-CUENTA              PIC X(20).
003690     03  FILLER                   PIC X(01).
003700     03  WRCC-FEC-HORA            PIC 9(14).
003710     03  FILLER                   PIC X(01).
003720     03  WRCC-MOTIVO              PIC X(50).
003730 
003740*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003750 PROCEDURE DIVISION.
003760 
003770 MAIN-PROGRAM-I.
003780 
003790     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
003791*    SE CALZAN PRIMERO TODAS LAS ORDENES DE ENTRADA Y RECIEN
003792*    DESPUES SE PROCESAN LAS CANCELACIONES, PORQUE EL ARCHIVO DE
003793*    CANCELACIONES DEL DIA PUEDE TRAER BAJAS DE ORDENES QUE
003794*    TODAVIA NO TERMINARON DE CALZAR (PARCIALES QUE QUEDAN
003795*    VIGENTES).
003800     PERFORM 2000-PROCESA-ORDENES-I
003810                THRU 2000-PROCESA-ORDENES-F
003820                UNTIL WS-NO-HAY-MAS-ORDENES
003830     PERFORM 3000-PROCESA-CANCELACIONES-I
003840                THRU 3000-PROCESA-CANCELACIONES-F
003850                UNTIL WS-NO-HAY-MAS-CANCELAS
003860     PERFORM 8000-ESCRIBIR-SALIDAS-I
003870                THRU 8000-ESCRIBIR-SALIDAS-F
003880     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
003890 
003900 MAIN-PROGRAM-F. GOBACK.
003910 
003920 
003930*------------------------------------------------------------------
003940 1000-INICIO-I.
003950
003951*    LA FECHA/HORA DE PROCESO SE TOMA UNA SOLA VEZ, AL ARRANCAR
003952*    LA CORRIDA, Y QUEDA FIJA PARA TODOS LOS CALCES DEL LOTE
003953*    (WCA-FEC-HORA EN 2320). NO SE VUELVE A LEER EL RELOJ.
003960     ACCEPT WS-FECHA-HOY FROM DATE
003970     ACCEPT WS-HORA-HOY  FROM TIME
003971*    AJUSTE DE SIGLO (CAF-0799/CAF-0803): EL RELOJ DEL SISTEMA
003972*    DEVUELVE EL ANIO CON 2 DIGITOS.
003980     MOVE 19                TO WS-FP-SIGLO
003990     IF WS-FH-ANIO IS LESS THAN 70
004000        MOVE 20             TO WS-FP-SIGLO
004010     END-IF
004020     MOVE WS-FH-ANIO        TO WS-FP-ANIO
004030     MOVE WS-FH-MES         TO WS-FP-MES
004040     MOVE WS-FH-DIA         TO WS-FP-DIA
004050     MOVE WS-HH-HORA        TO WS-FP-HOR
004060     MOVE WS-HH-MIN         TO WS-FP-MIN
004070     MOVE WS-HH-SEG         TO WS-FP-SEG
004080
004081*    SE ABREN LOS TRES ARCHIVOS DE ENTRADA Y LOS CUATRO DE SALIDA
004082*    ANTES DE ARRANCAR EL LOTE; SI ALGUNO NO ABRE, EL SWITCH DE
004083*    FIN DE ARCHIVO CORRESPONDIENTE QUEDA ENCENDIDO DESDE YA PARA
004084*    QUE EL PERFORM ... UNTIL DE MAIN-PROGRAM NO INTENTE LEERLO.
004090     OPEN INPUT  PRODUCTO
004100     IF FS-PRODUCTO IS NOT EQUAL '00'
004110        DISPLAY '* ERROR EN OPEN PRODUCTO = ' FS-PRODUCTO
004120        MOVE 9999 TO RETURN-CODE
004130        SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004140     END-IF
004150 
004160     OPEN INPUT  ORDEN
004170     IF FS-ORDEN IS NOT EQUAL '00'
004180        DISPLAY '* ERROR EN OPEN ORDEN = ' FS-ORDEN
004190        MOVE 9999 TO RETURN-CODE
004200        SET WS-NO-HAY-MAS-ORDENES TO TRUE
004210     END-IF
004220 
004230     OPEN INPUT  CANCELA
004240     IF FS-CANCELA IS NOT EQUAL '00'
004250        DISPLAY '* ERROR EN OPEN CANCELA = ' FS-CANCELA
004260        MOVE 9999 TO RETURN-CODE
004270        SET WS-NO-HAY-MAS-CANCELAS TO TRUE
004280     END-IF
004290 
004300     OPEN OUTPUT LIBRO
004310     OPEN OUTPUT RESTANTE
004320     OPEN OUTPUT POSICION
004330     OPEN OUTPUT RECHAZO
004340 
004350     PERFORM 1050-CARGAR-PRODUCTOS-I
004360                THRU 1050-CARGAR-PRODUCTOS-F
004370                UNTIL WS-NO-HAY-MAS-PRODUCTOS
004380 
004390     PERFORM 2100-LEER-ORDEN-I  THRU 2100-LEER-ORDEN-F
004400     PERFORM 3100-LEER-CANCELACION-I
004410                THRU 3100-LEER-CANCELACION-F.
004420 
004430 1000-INICIO-F. EXIT.
004440 
004450 
004460*------------------------------------------------------------------
004470 1050-CARGAR-PRODUCTOS-I.
004480
004481*    EL DESBORDE SE CONTROLA ANTES DE LEER, NO DESPUES, PARA NO
004482*    PERDER EL REGISTRO DE PRODUCTO QUE VIENE A CONTINUACION
004483*    (CAF-0931 - ANTES SE DETECTABA TARDE Y SE PERDIA EL ULTIMO
004484*    PRODUCTO LEIDO SIN AVISAR).
004490     IF WS-CANT-PRODUCTOS IS EQUAL TO WS-MAX-PRODUCTOS
004500        DISPLAY '*ERROR TABLA DE PRODUCTOS LLENA - MAX = '
004510                WS-MAX-PRODUCTOS
004520        MOVE 9999 TO RETURN-CODE
004530        SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004540     ELSE
004550        COMPUTE WS-I = WS-CANT-PRODUCTOS + 1
004560        READ PRODUCTO INTO TP-NOM-PRODUCTO (WS-I)
004570 
004580        EVALUATE FS-PRODUCTO
004590           WHEN '00'
004600              ADD 1 TO WS-CANT-PRODUCTOS
004610           WHEN '10'
004620              SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004630           WHEN OTHER
004640              DISPLAY '*ERROR EN LECTURA PRODUCTO = ' FS-PRODUCTO
004650              MOVE 9999 TO RETURN-CODE
004660              SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004670        END-EVALUATE
004680     END-IF.
004690 
004700 1050-CARGAR-PRODUCTOS-F. EXIT.
004710 
004720 
004730*------------------------------------------------------------------
004740*    2000 - PROCESO PRINCIPAL DE ORDENES DE ENTRADA. RECIBE LA
004750*    ORDEN DEL ARCHIVO Y LA ENVIA A VALIDAR Y, SI CORRESPONDE, A
004760*    CALCE CONTRA LA COLA CONTRARIA DEL MISMO PRODUCTO.
004761*------------------------------------------------------------------
004770 2000-PROCESA-ORDENES-I.
004780
004790     ADD 1 TO WS-LEIDOS-ORDENES
004800     PERFORM 2200-VALIDAR-ORDEN-I THRU 2200-VALIDAR-ORDEN-F
004810
004820     IF WS-ES-ORDEN-VALIDA
004830        PERFORM 2300-EJECUTAR-CALCE-I THRU 2300-EJECUTAR-CALCE-F
004831*        2300 YA CARGO LA ORDEN ENTRANTE EN LA TABLA Y LE HIZO
004832*        CALZAR TODO LO QUE HABIA PARA CALZAR. SI TODAVIA LE
004833*        QUEDA CANTIDAD PENDIENTE, SIGUE VIGENTE EN COLA.
004840        IF NOT TO-EST-COMPLETA (WS-IX-NUEVA-ORDEN)
004850           PERFORM 2400-DEJAR-ORDEN-EN-COLA-I
004860                      THRU 2400-DEJAR-ORDEN-EN-COLA-F
004870        END-IF
004880     ELSE
004890        PERFORM 2900-RECHAZAR-ORDEN-I THRU 2900-RECHAZAR-ORDEN-F
004900     END-IF
004910 
004920     PERFORM 2100-LEER-ORDEN-I THRU 2100-LEER-ORDEN-F.
004930 
004940 2000-PROCESA-ORDENES-F. EXIT.
004950 
004960 
004970*------------------------------------------------------------------
004980 2100-LEER-ORDEN-I.
004990 
005000     READ ORDEN
005010 
005020     EVALUATE FS-ORDEN
005030        WHEN '00'
005040           CONTINUE
005050        WHEN '10'
005060           SET WS-NO-HAY-MAS-ORDENES TO TRUE
005070        WHEN OTHER
005080           DISPLAY '*ERROR EN LECTURA ORDEN = ' FS-ORDEN
005090           MOVE 9999 TO RETURN-CODE
005100           SET WS-NO-HAY-MAS-ORDENES TO TRUE
005110     END-EVALUATE.
005120 
005130 2100-LEER-ORDEN-F. EXIT.
005140 
005150 
005160*------------------------------------------------------------------
005170*    2200 - VALIDACION DE LA ORDEN CONTRA LAS REGLAS DE NEGOCIO
005180*    VIGENTES
005190*------------------------------------------------------------------
005200 2200-VALIDAR-ORDEN-I.
005210
005220     SET WS-ES-ORDEN-VALIDA TO TRUE
005230     MOVE SPACES TO WS-MOTIVO-RECHAZO
005240
005241*    REGLA 1 DE 4: LA CANTIDAD TIENE QUE SER POSITIVA. UNA ORDEN
005242*    EN CERO O NEGATIVA NO TIENE SENTIDO DE NEGOCIO Y SI SE
005243*    DEJARA PASAR PODRIA HACER CALZAR CANTIDADES INVALIDAS.
005250     IF ORD-CANTIDAD IS NOT GREATER THAN ZERO
005260        MOVE 'N' TO WS-ORDEN-VALIDA
005270        MOVE 'CANTIDAD DE UNIDADES DEBE SER MAYOR QUE CERO'
005280                                             TO WS-MOTIVO-RECHAZO
005290     END-IF
005300
005301*    REGLA 2 DE 4: TIENE QUE VENIR IDENTIFICADA LA CUENTA QUE
005302*    ORIGINA LA ORDEN (LA MESA NO OPERA ORDENES ANONIMAS).
005310     IF WS-ES-ORDEN-VALIDA AND ORD-CUENTA EQUAL SPACES
005320        MOVE 'N' TO WS-ORDEN-VALIDA
005330        MOVE 'LA ORDEN DEBE VENIR DE UNA CUENTA VALIDA'
005340                                             TO WS-MOTIVO-RECHAZO
005350     END-IF
005360
005361*    REGLA 3 DE 4: EL PRODUCTO TIENE QUE ESTAR EN EL MAESTRO DE
005362*    PRODUCTOS HABILITADOS DE ESTA MESA (SE REUTILIZA WS-IX-MEJOR
005363*    COMO INDICE DE TRABAJO, NO SE USA MAS ADELANTE EN ESTE
005364*    PARRAFO).
005370     IF WS-ES-ORDEN-VALIDA
005380        PERFORM 2210-BUSCAR-PRODUCTO-I THRU 2210-BUSCAR-PRODUCTO-F
005390        IF WS-IX-MEJOR EQUAL ZERO
005400           MOVE 'N' TO WS-ORDEN-VALIDA
005410           MOVE 'PRODUCTO NO ESTA HABILITADO EN ESTA MESA'
005420                                             TO WS-MOTIVO-RECHAZO
005430        END-IF
005440     END-IF
005450
005451*    REGLA 4 DE 4: SOLO PARA VENTAS, LA CUENTA TIENE QUE TENER
005452*    POSICION ABIERTA EN EL PRODUCTO Y CON TENENCIA SUFICIENTE -
005453*    NO SE PUEDE VENDER LO QUE NO SE TIENE. LAS ORDENES DE
005454*    COMPRA NO SE VALIDAN CONTRA POSICION.
005460     IF WS-ES-ORDEN-VALIDA AND ORD-ES-VENTA
005470        MOVE ORD-CUENTA       TO WS-CUENTA-POSICION
005480        MOVE ORD-NOM-PRODUCTO TO WS-PRODUCTO-POSICION
005490        PERFORM 2350-BUSCAR-POSICION-I THRU 2350-BUSCAR-POSICION-F
005500        IF WS-IX-POSICION EQUAL ZERO
005510           MOVE 'N' TO WS-ORDEN-VALIDA
005520           MOVE 'LA CUENTA NO TIENE SUFICIENTE TENENCIA PARA VENDER'
005530                                             TO WS-MOTIVO-RECHAZO
005540        ELSE
005550           IF TQ-CANTIDAD (WS-IX-POSICION) IS LESS THAN ORD-CANTIDAD
005560              MOVE 'N' TO WS-ORDEN-VALIDA
005570              MOVE 'LA CUENTA NO TIENE SUFICIENTE TENENCIA PARA VENDER'
005580                                             TO WS-MOTIVO-RECHAZO
005590           END-IF
005600        END-IF
005610     END-IF.
005620 
005630 2200-VALIDAR-ORDEN-F. EXIT.
005640 
005650 
005660*------------------------------------------------------------------
005670*    BUSCA EL PRODUCTO DE LA ORDEN EN EL MAESTRO EN TABLA
005680*------------------------------------------------------------------
005690 2210-BUSCAR-PRODUCTO-I.
005700 
005710     MOVE ZERO TO WS-IX-MEJOR
005720     PERFORM 2211-EXAMINAR-PRODUCTO-I
005730                THRU 2211-EXAMINAR-PRODUCTO-F
005740                VARYING WS-I FROM 1 BY 1
005750                UNTIL WS-I GREATER WS-CANT-PRODUCTOS.
005760 
005770 2210-BUSCAR-PRODUCTO-F. EXIT.
005780 
005790 2211-EXAMINAR-PRODUCTO-I.
005800 
005810     IF TP-NOM-PRODUCTO (WS-I) EQUAL ORD-NOM-PRODUCTO
005820        MOVE WS-I TO WS-IX-MEJOR
005830     END-IF.
005840 
005850 2211-EXAMINAR-PRODUCTO-F. EXIT.
005860 
005870 
005880*------------------------------------------------------------------
005890*    2300 - MOTOR DE CALCE
005900*    RECORRE LA COLA CONTRARIA DEL MISMO PRODUCTO HASTA QUE LA
005910*    ORDEN ENTRANTE QUEDA COMPLETA, LA COLA CONTRARIA SE AGOTA, O
005920*    YA NO HAY SUPERPOSICION DE PRECIO (REGLA DE TERMINACION
005930*    DEFINIDA EN EL INSTRUCTIVO DE CALCE, PASOS 1 A 6).
005940*------------------------------------------------------------------
005950 2300-EJECUTAR-CALCE-I.
005960 
005970     IF WS-CANT-ORDENES IS EQUAL TO WS-MAX-ORDENES
005980        DISPLAY '*ERROR TABLA DE ORDENES LLENA - MAX = ' WS-MAX-ORDENES
005990        MOVE 9999 TO RETURN-CODE
006000        SET WS-NO-HAY-MAS-ORDENES TO TRUE
006010        GO TO 2300-EJECUTAR-CALCE-F
006020     END-IF
006030 
006040     ADD 1 TO WS-CANT-ORDENES
006050     MOVE WS-CANT-ORDENES     TO WS-IX-NUEVA-ORDEN
006060     MOVE ORD-NOM-PRODUCTO    TO TO-NOM-PRODUCTO (WS-IX-NUEVA-ORDEN)
006070     MOVE ORD-PRECIO          TO TO-PRECIO       (WS-IX-NUEVA-ORDEN)
006080     MOVE ORD-CANTIDAD        TO TO-CANTIDAD     (WS-IX-NUEVA-ORDEN)
006090     MOVE ORD-CANTIDAD        TO TO-CANT-PEND    (WS-IX-NUEVA-ORDEN)
006100     MOVE ORD-CUENTA          TO TO-CUENTA       (WS-IX-NUEVA-ORDEN)
006110     MOVE ORD-LADO            TO TO-LADO         (WS-IX-NUEVA-ORDEN)
006120     SET  TO-EST-NUEVA (WS-IX-NUEVA-ORDEN)       TO TRUE
006121*    LA FECHA/HORA QUE QUEDA EN TABLA ES LA DE CARGA DE LA ORDEN
006122*    (ORD-FEC-HORA), NO LA DEL PROCESO. DE ESO DEPENDE LA
006123*    PRIORIDAD FIFO A IGUAL PRECIO EN 2310, Y TAMBIEN QUE 3210
006124*    PUEDA REENCONTRAR LA ORDEN AL CANCELARLA (CAF-0941).
006130     MOVE ORD-FEC-HORA        TO TO-FEC-HORA     (WS-IX-NUEVA-ORDEN)
006140
006150     SET WS-DEBE-SEGUIR-CALZANDO TO TRUE
006160     PERFORM 2310-BUSCAR-MEJOR-CONTRA-I
006170                THRU 2310-BUSCAR-MEJOR-CONTRA-F
006180     PERFORM 2301-VUELTA-DE-CALCE-I
006190                THRU 2301-VUELTA-DE-CALCE-F
006200                UNTIL NOT WS-DEBE-SEGUIR-CALZANDO.
006210 
006220 2300-EJECUTAR-CALCE-F. EXIT.
006230 
006240 
006250*------------------------------------------------------------------
006260*    UNA VUELTA DEL CALCE - PASOS 1 A 6 DE LA REGLA DE
006270*    TERMINACION DEL MOTOR DE CALCE
006280*------------------------------------------------------------------
006290 2301-VUELTA-DE-CALCE-I.
006300
006301*    PASOS 1-2: SI NO HAY CONTRAPARTE VIGENTE (COLA CONTRARIA
006302*    AGOTADA) O EL PRECIO DE LA MEJOR CONTRAPARTE YA NO
006303*    SUPERPONE CON EL LIMITE DE LA ORDEN ENTRANTE, SE CORTA EL
006304*    CALCE ACA - REGLA DE TERMINACION DEL MOTOR.
006310     IF WS-IX-MEJOR EQUAL ZERO
006320        MOVE 'N' TO WS-SIGUE-CALZANDO
006330     ELSE
006340        IF ORD-ES-COMPRA AND
006350           TO-PRECIO (WS-IX-MEJOR) GREATER ORD-PRECIO
006360              MOVE 'N' TO WS-SIGUE-CALZANDO
006370        END-IF
006380        IF ORD-ES-VENTA AND
006390           TO-PRECIO (WS-IX-MEJOR) LESS ORD-PRECIO
006400              MOVE 'N' TO WS-SIGUE-CALZANDO
006410        END-IF
006420     END-IF
006430
006431*    PASOS 3-6: HAY SUPERPOSICION DE PRECIO, SE REGISTRA EL
006432*    CALCE. SI DESPUES DE REGISTRARLO LA CONTRAPARTE QUEDA
006433*    COMPLETA PERO LA ORDEN ENTRANTE TODAVIA TIENE SALDO, SE
006434*    BUSCA UNA NUEVA MEJOR CONTRAPARTE Y SE REPITE LA VUELTA; SI
006435*    LA ORDEN ENTRANTE TAMBIEN QUEDO COMPLETA, O LA CONTRAPARTE
006436*    NO SE COMPLETO (SE AGOTO LA CANTIDAD DE LA ENTRANTE), TERMINA
006437*    EL CALCE.
006440     IF WS-DEBE-SEGUIR-CALZANDO
006450        PERFORM 2320-REGISTRAR-CALCE-I THRU 2320-REGISTRAR-CALCE-F
006460        IF TO-EST-COMPLETA (WS-IX-MEJOR)
006470           IF TO-EST-COMPLETA (WS-IX-NUEVA-ORDEN)
006480              MOVE 'N' TO WS-SIGUE-CALZANDO
006490           ELSE
006500              PERFORM 2310-BUSCAR-MEJOR-CONTRA-I
006510                         THRU 2310-BUSCAR-MEJOR-CONTRA-F
006520           END-IF
006530        ELSE
006540           MOVE 'N' TO WS-SIGUE-CALZANDO
006550        END-IF
006560     END-IF.
006570 
006580 2301-VUELTA-DE-CALCE-F. EXIT.
006590 
006600 
006610*------------------------------------------------------------------
006620*    2310 - BUSQUEDA DE LA MEJOR CONTRAPARTE: DEVUELVE EN
006630*    WS-IX-MEJOR LA MEJOR ORDEN VIGENTE DEL LADO CONTRARIO DEL
006640*    MISMO PRODUCTO (MEJOR PRECIO Y, A IGUAL PRECIO, LA DE
006650*    FECHA-HORA MAS ANTIGUA - PRIORIDAD PRECIO-TIEMPO).
006660*------------------------------------------------------------------
006670 2310-BUSCAR-MEJOR-CONTRA-I.
006680 
006690     MOVE ZERO TO WS-IX-MEJOR
006700     PERFORM 2311-EXAMINAR-ORDEN-I
006710                THRU 2311-EXAMINAR-ORDEN-F
006720                VARYING WS-I FROM 1 BY 1
006730                UNTIL WS-I GREATER WS-CANT-ORDENES.
006740 
006750 2310-BUSCAR-MEJOR-CONTRA-F. EXIT.
006760 
006770 2311-EXAMINAR-ORDEN-I.
006780 
006790     IF WS-I NOT EQUAL WS-IX-NUEVA-ORDEN
006800       AND TO-NOM-PRODUCTO (WS-I) EQUAL ORD-NOM-PRODUCTO
006810       AND TO-LADO (WS-I) NOT EQUAL ORD-LADO
006820       AND (TO-EST-NUEVA (WS-I) OR TO-EST-PARCIAL (WS-I))
006830          IF WS-IX-MEJOR EQUAL ZERO
006840             MOVE WS-I TO WS-IX-MEJOR
006850          ELSE
006860             PERFORM 2312-COMPARAR-CANDIDATO-I
006870                        THRU 2312-COMPARAR-CANDIDATO-F
006880          END-IF
006890     END-IF.
006900 
006910 2311-EXAMINAR-ORDEN-F. EXIT.
006920 
006930*------------------------------------------------------------------
006940*    COMPARA LA ORDEN WS-I CONTRA LA MEJOR HALLADA HASTA AHORA
006950*    (WS-IX-MEJOR). SI EL LADO CONTRARIO ES VENTA, GANA EL MENOR
006960*    PRECIO; SI ES COMPRA, GANA EL MAYOR PRECIO; A IGUAL PRECIO
006970*    GANA LA FECHA-HORA MAS ANTIGUA (FIFO).
006980*------------------------------------------------------------------
006990 2312-COMPARAR-CANDIDATO-I.
007000 
007010     IF TO-LADO (WS-I) EQUAL 'S'
007020        IF TO-PRECIO (WS-I) LESS TO-PRECIO (WS-IX-MEJOR)
007030           MOVE WS-I TO WS-IX-MEJOR
007040        ELSE
007050           IF TO-PRECIO (WS-I) EQUAL TO-PRECIO (WS-IX-MEJOR)
007060              AND TO-FEC-HORA (WS-I) LESS TO-FEC-HORA (WS-IX-MEJOR)
007070                 MOVE WS-I TO WS-IX-MEJOR
007080           END-IF
007090        END-IF
007100     ELSE
007110        IF TO-PRECIO (WS-I) GREATER TO-PRECIO (WS-IX-MEJOR)
007120           MOVE WS-I TO WS-IX-MEJOR
007130        ELSE
007140           IF TO-PRECIO (WS-I) EQUAL TO-PRECIO (WS-IX-MEJOR)
007150              AND TO-FEC-HORA (WS-I) LESS TO-FEC-HORA (WS-IX-MEJOR)
007160                 MOVE WS-I TO WS-IX-MEJOR
007170           END-IF
007180        END-IF
007190     END-IF.
007200 
007210 2312-COMPARAR-CANDIDATO-F. EXIT.
007220 
007230 
007240*------------------------------------------------------------------
007250*    2320 - REGISTRA UN CALCE INDIVIDUAL: CANTIDAD, PRECIO
007260*    (REDONDEADO), TRANSICION DE ESTADO DE AMBAS ORDENES Y
007270*    ACTUALIZACION DE POSICIONES.
007280*------------------------------------------------------------------
007290 2320-REGISTRAR-CALCE-I.
007300
007301*    LA CANTIDAD CALZADA ES EL MENOR DE LOS DOS SALDOS PENDIENTES:
007302*    LA ORDEN CON MENOS SALDO SE COMPLETA EN ESTA VUELTA Y LA
007303*    OTRA SIGUE CON EL REMANENTE PARA LA PROXIMA CONTRAPARTE.
007310     IF TO-CANT-PEND (WS-IX-NUEVA-ORDEN) LESS TO-CANT-PEND (WS-IX-MEJOR)
007320        MOVE TO-CANT-PEND (WS-IX-NUEVA-ORDEN) TO WS-CANTIDAD-CALCE
007330     ELSE
007340        MOVE TO-CANT-PEND (WS-IX-MEJOR) TO WS-CANTIDAD-CALCE
007350     END-IF
007360
007370     SUBTRACT WS-CANTIDAD-CALCE FROM TO-CANT-PEND (WS-IX-NUEVA-ORDEN)
007380     SUBTRACT WS-CANTIDAD-CALCE FROM TO-CANT-PEND (WS-IX-MEJOR)
007390
007391*    TRANSICION DE ESTADO DE AMBAS ORDENES SEGUN LES QUEDE O NO
007392*    SALDO PENDIENTE.
007400     IF TO-CANT-PEND (WS-IX-NUEVA-ORDEN) EQUAL ZERO
007410        SET TO-EST-COMPLETA (WS-IX-NUEVA-ORDEN) TO TRUE
007420     ELSE
007430        SET TO-EST-PARCIAL (WS-IX-NUEVA-ORDEN)  TO TRUE
007440     END-IF
007450
007460     IF TO-CANT-PEND (WS-IX-MEJOR) EQUAL ZERO
007470        SET TO-EST-COMPLETA (WS-IX-MEJOR) TO TRUE
007480     ELSE
007490        SET TO-EST-PARCIAL (WS-IX-MEJOR)  TO TRUE
007500     END-IF
007510
007520*    PRECIO DE CALCE = PROMEDIO DE LOS DOS LIMITES, REDONDEADO A
007530*    2 DECIMALES HALF-UP (CAF-0664 - LA VERSION ANTERIOR ARRASTRABA
007540*    EL PUNTO MEDIO SIN REDONDEAR).
007550     IF ORD-ES-COMPRA
007560        COMPUTE WS-PRECIO-CALCE ROUNDED =
007570              (ORD-PRECIO + TO-PRECIO (WS-IX-MEJOR)) / 2
007580        MOVE ORD-CUENTA               TO WCA-COMPRADOR
007590        MOVE TO-CUENTA (WS-IX-MEJOR)  TO WCA-VENDEDOR
007600     ELSE
007610        COMPUTE WS-PRECIO-CALCE ROUNDED =
007620              (TO-PRECIO (WS-IX-MEJOR) + ORD-PRECIO) / 2
007630        MOVE TO-CUENTA (WS-IX-MEJOR)  TO WCA-COMPRADOR
007640        MOVE ORD-CUENTA               TO WCA-VENDEDOR
007650     END-IF
007660
007670     MOVE ORD-NOM-PRODUCTO       TO WCA-NOM-PRODUCTO
007680     MOVE WS-PRECIO-CALCE        TO WCA-PRECIO
007690     MOVE WS-CANTIDAD-CALCE      TO WCA-CANTIDAD
007700     MOVE WS-FEC-HORA-PROCESO    TO WCA-FEC-HORA
007710
007720     WRITE REG-CALCE-E FROM WS-REG-CALCE
007730     IF FS-LIBRO IS NOT EQUAL '00'
007740        DISPLAY '* ERROR EN WRITE LIBRO = ' FS-LIBRO
007750        MOVE 9999 TO RETURN-CODE
007760     END-IF
007770     ADD 1 TO WS-CALCES-GRABADOS
007780
007781*    LA POSICION DEL COMPRADOR SUBE Y LA DEL VENDEDOR BAJA EN LA
007782*    MISMA CANTIDAD CALZADA - SE LLAMA DOS VECES AL MISMO PARRAFO
007783*    2330 CAMBIANDO SOLO EL SIGNO DE LA VARIACION.
007790     MOVE WCA-COMPRADOR TO WS-CUENTA-POSICION
007800     MOVE ORD-NOM-PRODUCTO TO WS-PRODUCTO-POSICION
007810     MOVE WS-CANTIDAD-CALCE TO WS-VARIACION-POSICION
007820     PERFORM 2330-ACTUALIZAR-POSICION-I
007830                THRU 2330-ACTUALIZAR-POSICION-F
007840
007850     MOVE WCA-VENDEDOR TO WS-CUENTA-POSICION
007860     MOVE ORD-NOM-PRODUCTO TO WS-PRODUCTO-POSICION
007870     COMPUTE WS-VARIACION-POSICION = ZERO - WS-CANTIDAD-CALCE
007880     PERFORM 2330-ACTUALIZAR-POSICION-I
007890                THRU 2330-ACTUALIZAR-POSICION-F.
007900 
007910 2320-REGISTRAR-CALCE-F. EXIT.
007920 
007930 
007940*------------------------------------------------------------------
007950*    2330 - ACTUALIZACION DE POSICION POR CUENTA/PRODUCTO. SI LA
007960*    CUENTA/PRODUCTO NO TIENE POSICION ABIERTA TODAVIA, ARRANCA
007970*    DE CERO Y DE AHI EN MAS ACUMULA LA VARIACION.
007980*------------------------------------------------------------------
007990 2330-ACTUALIZAR-POSICION-I.
008000 
008010     PERFORM 2350-BUSCAR-POSICION-I THRU 2350-BUSCAR-POSICION-F
008011*    WS-VARIACION-POSICION YA VIENE CARGADA CON SIGNO POR QUIEN
008012*    NOS LLAMO (POSITIVA PARA EL COMPRADOR, NEGATIVA PARA EL
008013*    VENDEDOR) - ACA SOLO SE ACUMULA, NO SE DECIDE EL SIGNO.
008020
008030     IF WS-IX-POSICION EQUAL ZERO
008040        IF WS-CANT-POSICIONES IS EQUAL TO WS-MAX-POSICIONES
008050           DISPLAY '*ERROR TABLA DE POSICIONES LLENA - MAX = '
008060                   WS-MAX-POSICIONES
008070           MOVE 9999 TO RETURN-CODE
008080           GO TO 2330-ACTUALIZAR-POSICION-F
008090        END-IF
008100        ADD 1 TO WS-CANT-POSICIONES
008110        MOVE WS-CANT-POSICIONES  TO WS-IX-POSICION
008120        MOVE WS-CUENTA-POSICION  TO TQ-CUENTA    (WS-IX-POSICION)
008130        MOVE WS-PRODUCTO-POSICION TO TQ-NOM-PRODUCTO (WS-IX-POSICION)
008140        MOVE ZERO                TO TQ-CANTIDAD  (WS-IX-POSICION)
008150     END-IF
008160 
008170     ADD WS-VARIACION-POSICION TO TQ-CANTIDAD (WS-IX-POSICION).
008180 
008190 2330-ACTUALIZAR-POSICION-F. EXIT.
008200 
008210 
008220*------------------------------------------------------------------
008230*    BUSCA LA POSICION DE WS-CUENTA-POSICION / WS-PRODUCTO-
008240*    POSICION. DEVUELVE CERO EN WS-IX-POSICION SI NO EXISTE.
008250*    (SE USA TAMBIEN, SOLO DE LECTURA, DESDE 2200-VALIDAR-ORDEN
008260*    PARA LA VALIDACION DE VENTA, CARGANDO ANTES ORD-CUENTA /
008270*    ORD-NOM-PRODUCTO EN WS-CUENTA-POSICION / WS-PRODUCTO-
008280*    POSICION).
008290*------------------------------------------------------------------
008300 2350-BUSCAR-POSICION-I.
008310 
008320     MOVE ZERO TO WS-IX-POSICION
008330     PERFORM 2351-EXAMINAR-POSICION-I
008340                THRU 2351-EXAMINAR-POSICION-F
008350                VARYING WS-J FROM 1 BY 1
008360                UNTIL WS-J GREATER WS-CANT-POSICIONES.
008370 
008380 2350-BUSCAR-POSICION-F. EXIT.
008390 
008400 2351-EXAMINAR-POSICION-I.
008410 
008420     IF TQ-CUENTA (WS-J) EQUAL WS-CUENTA-POSICION
008430       AND TQ-NOM-PRODUCTO (WS-J) EQUAL WS-PRODUCTO-POSICION
008440          MOVE WS-J TO WS-IX-POSICION
008450     END-IF.
008460 
008470 2351-EXAMINAR-POSICION-F. EXIT.
008480 
008490 
008500*------------------------------------------------------------------
008510*    2400 - DEJA EL REMANENTE DE LA ORDEN ENTRANTE EN SU PROPIA
008520*    COLA (LA ORDEN YA FUE CARGADA EN LA TABLA POR 2300, SOLO
008530*    QUEDA VIGENTE SI NO QUEDO COMPLETA)
008540*------------------------------------------------------------------
008550 2400-DEJAR-ORDEN-EN-COLA-I.
008560
008561*    NO HAY NADA QUE HACER ACA: LA ORDEN YA ESTA EN
008562*    WS-TAB-ORDENES DESDE 2300, CON EL SALDO PENDIENTE
008563*    ACTUALIZADO. SI EL SALDO ES CERO YA QUEDO EN TO-EST-COMPLETA
008564*    Y 2000 NO LLAMA A ESTE PARRAFO; SI QUEDA SALDO, LA ORDEN YA
008565*    ESTA VIGENTE PARA EL PROXIMO CALCE SIN MAS TRAMITE.
008570     CONTINUE.
008580 
008590 2400-DEJAR-ORDEN-EN-COLA-F. EXIT.
008600 
008610 
008620*------------------------------------------------------------------
008630 2900-RECHAZAR-ORDEN-I.
008640
008641*    WS-MOTIVO-RECHAZO YA VIENE ARMADO POR 2200 CON EL TEXTO DE
008642*    LA REGLA QUE NO SE CUMPLIO - ACA SOLO SE ARMA EL REGISTRO DE
008643*    SALIDA Y SE GRABA, LA ORDEN RECHAZADA NO ENTRA A LA TABLA.
008650     ADD 1 TO WS-ORDENES-RECHAZADAS
008660     MOVE 'ORDEN'          TO WRC-TIPO
008670     MOVE ORD-NOM-PRODUCTO TO WRC-NOM-PRODUCTO
008680     MOVE ORD-CUENTA       TO WRC-CUENTA
008690     MOVE ORD-LADO         TO WRC-LADO
008700     MOVE WS-MOTIVO-RECHAZO TO WRC-MOTIVO
008710 
008720     WRITE REG-RECHAZO-SAL FROM WS-REG-RECHAZO
008730     IF FS-RECHAZO IS NOT EQUAL '00'
008740        DISPLAY '* ERROR EN WRITE RECHAZO = ' FS-RECHAZO
008750        MOVE 9999 TO RETURN-CODE
008760     END-IF.
008770 
008780 2900-RECHAZAR-ORDEN-F. EXIT.
008790 
008800 
008810*------------------------------------------------------------------
008820*    3000 - PROCESO DE CANCELACIONES DE ORDENES VIGENTES
008830*------------------------------------------------------------------
008840 3000-PROCESA-CANCELACIONES-I.
008850
008851*    LAS CANCELACIONES SE PROCESAN UNA POR UNA CONTRA LA MISMA
008852*    WS-TAB-ORDENES QUE DEJARON LAS ORDENES DEL PASO ANTERIOR -
008853*    NO HAY ARCHIVO INTERMEDIO, EL CALCE Y LA CANCELACION VIVEN
008854*    SOBRE LA MISMA TABLA EN MEMORIA DURANTE TODO EL PROCESO.
008860     ADD 1 TO WS-LEIDOS-CANCELAS
008870     PERFORM 3200-BUSCAR-ORDEN-A-CANCELAR-I
008880                THRU 3200-BUSCAR-ORDEN-A-CANCELAR-F
008890 
008900     IF WS-IX-MEJOR EQUAL ZERO
008910        PERFORM 3400-CANCELACION-NO-HALLADA-I
008920                   THRU 3400-CANCELACION-NO-HALLADA-F
008930     ELSE
008940        PERFORM 3300-CANCELAR-ORDEN-I THRU 3300-CANCELAR-ORDEN-F
008950     END-IF
008960 
008970     PERFORM 3100-LEER-CANCELACION-I
008980                THRU 3100-LEER-CANCELACION-F.
008990 
009000 3000-PROCESA-CANCELACIONES-F. EXIT.
009010 
009020 
009030*------------------------------------------------------------------
009040 3100-LEER-CANCELACION-I.
009050 
009060     READ CANCELA
009070 
009080     EVALUATE FS-CANCELA
009090        WHEN '00'
009100           CONTINUE
009110        WHEN '10'
009120           SET WS-NO-HAY-MAS-CANCELAS TO TRUE
009130        WHEN OTHER
009140           DISPLAY '*ERROR EN LECTURA CANCELA = ' FS-CANCELA
009150           MOVE 9999 TO RETURN-CODE
009160           SET WS-NO-HAY-MAS-CANCELAS TO TRUE
009170     END-EVALUATE.
009180 
009190 3100-LEER-CANCELACION-F. EXIT.
009200 
009210 
009220*------------------------------------------------------------------
009230*    UBICA LA ORDEN A CANCELAR POR PRODUCTO+LADO+CUENTA+FECHA-
009240*    HORA EXACTA. DEVUELVE EL INDICE EN WS-IX-MEJOR (CERO SI NO
009250*    SE ENCUENTRA VIGENTE).
009260*------------------------------------------------------------------
009270 3200-BUSCAR-ORDEN-A-CANCELAR-I.
009280 
009290     MOVE ZERO TO WS-IX-MEJOR
009300     PERFORM 3210-EXAMINAR-CANDIDATA-I
009310                THRU 3210-EXAMINAR-CANDIDATA-F
009320                VARYING WS-I FROM 1 BY 1
009330                UNTIL WS-I GREATER WS-CANT-ORDENES.
009340 
009350 3200-BUSCAR-ORDEN-A-CANCELAR-F. EXIT.
009360 
009370 3210-EXAMINAR-CANDIDATA-I.
009380
009381*    LA COMPARACION POR TO-FEC-HORA (WS-I) EQUAL CAN-FEC-HORA
009382*    ES LA CLAVE QUE DISTINGUE UNA ORDEN DE OTRA CUANDO UNA MISMA
009383*    CUENTA TIENE VARIAS VIGENTES EN EL MISMO PRODUCTO Y LADO -
009384*    POR ESO ES CRITICO QUE TO-FEC-HORA GUARDE LA HORA DE CARGA
009385*    ORIGINAL DE LA ORDEN (ORD-FEC-HORA EN 2300) Y NO UNA HORA
009386*    DE PROCESO COMPARTIDA POR TODAS (CAF-0941).
009390     IF TO-NOM-PRODUCTO (WS-I) EQUAL CAN-NOM-PRODUCTO
009400       AND TO-LADO       (WS-I) EQUAL CAN-LADO
009410       AND TO-CUENTA      (WS-I) EQUAL CAN-CUENTA
009420       AND TO-FEC-HORA    (WS-I) EQUAL CAN-FEC-HORA
009430       AND (TO-EST-NUEVA (WS-I) OR TO-EST-PARCIAL (WS-I))
009440          MOVE WS-I TO WS-IX-MEJOR
009450     END-IF.
009460 
009470 3210-EXAMINAR-CANDIDATA-F. EXIT.
009480 
009490 
009500*------------------------------------------------------------------
009510 3300-CANCELAR-ORDEN-I.
009520
009521*    SOLO CAMBIA EL ESTADO EN TABLA - NO SE BORRA LA FILA NI SE
009522*    RECORRE (WS-CANT-ORDENES QUEDA IGUAL). 8210/8211 YA EXCLUYEN
009523*    LAS TO-EST-CANCELADA AL VOLCAR LA COLA AL CIERRE.
009530     SET TO-EST-CANCELADA (WS-IX-MEJOR) TO TRUE.
009540 
009550 3300-CANCELAR-ORDEN-F. EXIT.
009560 
009570 
009580*------------------------------------------------------------------
009590 3400-CANCELACION-NO-HALLADA-I.
009600
009601*    SE LLEGA ACA SI LA CANCELACION NO CASO CONTRA NINGUNA ORDEN
009602*    VIGENTE (YA CANCELADA, YA COMPLETA, O DATOS QUE NO
009603*    CORRESPONDEN A NINGUNA ORDEN CARGADA HOY) - SE DEJA
009604*    CONSTANCIA EN EL ARCHIVO DE RECHAZOS, NO ES UN ERROR DE
009605*    PROCESO.
009610     ADD 1 TO WS-CANCELAS-RECHAZADAS
009620     MOVE 'CANCELACION'    TO WRCC-TIPO
009630     MOVE CAN-NOM-PRODUCTO TO WRCC-NOM-PRODUCTO
009640     MOVE CAN-CUENTA       TO WRCC-CUENTA
009650     MOVE CAN-FEC-HORA     TO WRCC-FEC-HORA
009660     MOVE 'NO SE ENCONTRO UNA ORDEN VIGENTE CON ESOS DATOS'
009670                                              TO WRCC-MOTIVO
009680 
009690     WRITE REG-RECHAZO-SAL FROM WS-REG-RECHAZO-CANCEL
009700     IF FS-RECHAZO IS NOT EQUAL '00'
009710        DISPLAY '* ERROR EN WRITE RECHAZO = ' FS-RECHAZO
009720        MOVE 9999 TO RETURN-CODE
009730     END-IF.
009740 
009750 3400-CANCELACION-NO-HALLADA-F. EXIT.
009760 
009770 
009780*------------------------------------------------------------------
009790*    8000 - VUELCA AL CIERRE LAS ORDENES VIGENTES (AGRUPADAS POR
009800*    PRODUCTO, LUEGO LADO, EN ORDEN DE COLA) Y LAS POSICIONES
009810*    FINALES POR CUENTA/PRODUCTO. BATCH FLOW PASO 9.
009820*------------------------------------------------------------------
009830 8000-ESCRIBIR-SALIDAS-I.
009840 
009850     PERFORM 8100-ESCRIBIR-PRODUCTO-I
009860                THRU 8100-ESCRIBIR-PRODUCTO-F
009870                VARYING WS-I FROM 1 BY 1
009880                UNTIL WS-I GREATER WS-CANT-PRODUCTOS
009890 
009900     PERFORM 8500-ESCRIBIR-POSICION-I
009910                THRU 8500-ESCRIBIR-POSICION-F
009920                VARYING WS-J FROM 1 BY 1
009930                UNTIL WS-J GREATER WS-CANT-POSICIONES.
009940 
009950 8000-ESCRIBIR-SALIDAS-F. EXIT.
009960 
009970 
009980*------------------------------------------------------------------
009990*    UNA PASADA POR PRODUCTO: PRIMERO TODAS LAS ORDENES DE
010000*    COMPRA VIGENTES EN ORDEN DE PRIORIDAD, LUEGO TODAS LAS DE
010010*    VENTA EN ORDEN DE PRIORIDAD.
010020*------------------------------------------------------------------
010030 8100-ESCRIBIR-PRODUCTO-I.
010040
010041*    SE VUELCA PRIMERO TODA LA PUNTA COMPRADORA Y RECIEN DESPUES
010042*    LA VENDEDORA PORQUE ASI LO PIDE EL REPORTE DE COLA (REPORTS) -
010043*    DENTRO DE CADA PUNTA EL ORDEN LO DA 8210/8212 POR PRECIO Y
010044*    LUEGO POR FEC-HORA, IGUAL QUE 2310/2312 EN EL CALCE.
010050     MOVE 'B' TO WS-LADO-A-VOLCAR
010060     PERFORM 8200-VOLCAR-COLA-LADO-I THRU 8200-VOLCAR-COLA-LADO-F
010070 
010080     MOVE 'S' TO WS-LADO-A-VOLCAR
010090     PERFORM 8200-VOLCAR-COLA-LADO-I THRU 8200-VOLCAR-COLA-LADO-F.
010100 
010110 8100-ESCRIBIR-PRODUCTO-F. EXIT.
010120 
010130 
010140*------------------------------------------------------------------
010150*    SELECCION REPETIDA DE LA MEJOR ORDEN VIGENTE NO VOLCADA
010160*    TODAVIA PARA TP-NOM-PRODUCTO (WS-I) / WS-LADO-A-VOLCAR,
010170*    IGUAL CRITERIO QUE 2310, HASTA AGOTAR LA COLA.
010180*------------------------------------------------------------------
010190 8200-VOLCAR-COLA-LADO-I.
010200
010201*    SE BUSCA LA MEJOR PENDIENTE, SE VUELCA, SE LA MARCA
010202*    TO-VOLCADA PARA QUE NO VUELVA A SALIR, Y SE REPITE - ASI EL
010203*    ARCHIVO RESTANTE QUEDA ESCRITO EN EL MISMO ORDEN DE PRIORIDAD
010204*    QUE TENDRIA LA COLA SI EL PROCESO SIGUIERA CALZANDO MAÑANA.
010210     MOVE ZERO TO WS-IX-VOLCAR
010220     PERFORM 8210-BUSCAR-PENDIENTE-I
010230                THRU 8210-BUSCAR-PENDIENTE-F
010240     PERFORM 8220-UNA-VOLCADA-I
010250                THRU 8220-UNA-VOLCADA-F
010260                UNTIL WS-IX-VOLCAR EQUAL ZERO.
010270 
010280 8200-VOLCAR-COLA-LADO-F. EXIT.
010290 
010300 8210-BUSCAR-PENDIENTE-I.
010310 
010320     MOVE ZERO TO WS-IX-VOLCAR
010330     PERFORM 8211-EXAMINAR-PENDIENTE-I
010340                THRU 8211-EXAMINAR-PENDIENTE-F
010350                VARYING WS-J FROM 1 BY 1
010360                UNTIL WS-J GREATER WS-CANT-ORDENES.
010370 
010380 8210-BUSCAR-PENDIENTE-F. EXIT.
010390 
010400 8211-EXAMINAR-PENDIENTE-I.
010410 
010420     IF TO-NOM-PRODUCTO (WS-J) EQUAL TP-NOM-PRODUCTO (WS-I)
010430       AND TO-LADO       (WS-J) EQUAL WS-LADO-A-VOLCAR
010440       AND (TO-EST-NUEVA (WS-J) OR TO-EST-PARCIAL (WS-J))
010450       AND TO-VOLCADA     (WS-J) EQUAL SPACE
010460          IF WS-IX-VOLCAR EQUAL ZERO
010470             MOVE WS-J TO WS-IX-VOLCAR
010480          ELSE
010490             PERFORM 8212-COMPARAR-CANDIDATO-VOLCAR-I
010500                        THRU 8212-COMPARAR-CANDIDATO-VOLCAR-F
010510          END-IF
010520     END-IF.
010530 
010540 8211-EXAMINAR-PENDIENTE-F. EXIT.
010550 
010560*------------------------------------------------------------------
010570*    COMPARA LA CANDIDATA WS-J CONTRA LA MEJOR HALLADA HASTA
010580*    AHORA (WS-IX-VOLCAR) PARA EL LADO WS-LADO-A-VOLCAR - MISMO
010590*    CRITERIO DE 2312, EXPRESADO EN TERMINOS DEL LADO A VOLCAR
010600*    EN LUGAR DEL LADO CONTRARIO DE UNA ORDEN ENTRANTE.
010610*------------------------------------------------------------------
010620 8212-COMPARAR-CANDIDATO-VOLCAR-I.
010630 
010640     IF WS-LADO-A-VOLCAR EQUAL 'B'
010650        IF TO-PRECIO (WS-J) GREATER TO-PRECIO (WS-IX-VOLCAR)
010660           MOVE WS-J TO WS-IX-VOLCAR
010670        ELSE
010680           IF TO-PRECIO (WS-J) EQUAL TO-PRECIO (WS-IX-VOLCAR)
010690              AND TO-FEC-HORA (WS-J) LESS TO-FEC-HORA (WS-IX-VOLCAR)
010700                 MOVE WS-J TO WS-IX-VOLCAR
010710           END-IF
010720        END-IF
010730     ELSE
010740        IF TO-PRECIO (WS-J) LESS TO-PRECIO (WS-IX-VOLCAR)
010750           MOVE WS-J TO WS-IX-VOLCAR
010760        ELSE
010770           IF TO-PRECIO (WS-J) EQUAL TO-PRECIO (WS-IX-VOLCAR)
010780              AND TO-FEC-HORA (WS-J) LESS TO-FEC-HORA (WS-IX-VOLCAR)
010790                 MOVE WS-J TO WS-IX-VOLCAR
010800           END-IF
010810        END-IF
010820     END-IF.
010830 
010840 8212-COMPARAR-CANDIDATO-VOLCAR-F. EXIT.
010850 
010860 8220-UNA-VOLCADA-I.
010870
010871*    TO-FEC-HORA (WS-IX-VOLCAR) VA A WRE-FEC-HORA TAL CUAL - ES LA
010872*    HORA DE CARGA ORIGINAL DE LA ORDEN, QUE ES LA QUE DEBE VERSE
010873*    EN EL REPORTE DE COLA COMO '@ HH:MM:SS' (REPORTS, CAF-0941).
010880     MOVE 'V' TO TO-VOLCADA (WS-IX-VOLCAR)
010890     MOVE TO-NOM-PRODUCTO (WS-IX-VOLCAR) TO WRE-NOM-PRODUCTO
010900     MOVE TO-PRECIO       (WS-IX-VOLCAR) TO WRE-PRECIO
010910     MOVE TO-CANTIDAD     (WS-IX-VOLCAR) TO WRE-CANTIDAD
010920     MOVE TO-CANT-PEND    (WS-IX-VOLCAR) TO WRE-CANT-PEND
010930     MOVE TO-CUENTA       (WS-IX-VOLCAR) TO WRE-CUENTA
010940     MOVE TO-LADO         (WS-IX-VOLCAR) TO WRE-LADO
010950     MOVE TO-ESTADO       (WS-IX-VOLCAR) TO WRE-ESTADO
010960     MOVE TO-FEC-HORA     (WS-IX-VOLCAR) TO WRE-FEC-HORA
010970 
010980     WRITE REG-RESTANTE FROM WS-REG-RESTANTE
010990     IF FS-RESTANTE IS NOT EQUAL '00'
011000        DISPLAY '* ERROR EN WRITE RESTANTE = ' FS-RESTANTE
011010        MOVE 9999 TO RETURN-CODE
011020     END-IF
011030     ADD 1 TO WS-RESTANTES-GRABADOS
011040 
011050     PERFORM 8210-BUSCAR-PENDIENTE-I THRU 8210-BUSCAR-PENDIENTE-F.
011060 
011070 8220-UNA-VOLCADA-F. EXIT.
011080 
011090 
011100*------------------------------------------------------------------
011110 8500-ESCRIBIR-POSICION-I.
011120 
011130     MOVE TQ-CUENTA       (WS-J) TO WPO-CUENTA
011140     MOVE TQ-NOM-PRODUCTO (WS-J) TO WPO-NOM-PRODUCTO
011150     MOVE TQ-CANTIDAD     (WS-J) TO WPO-CANTIDAD
011160 
011170     WRITE REG-POSICION-SAL FROM WS-REG-POSICION
011180     IF FS-POSICION IS NOT EQUAL '00'
011190        DISPLAY '* ERROR EN WRITE POSICION = ' FS-POSICION
011200        MOVE 9999 TO RETURN-CODE
011210     END-IF.
011220 
011230 8500-ESCRIBIR-POSICION-F. EXIT.
011240 
011250 
011260*------------------------------------------------------------------
011270 9999-FINAL-I.
011280
011281*    LOS CONTADORES QUE SE MUESTRAN ACA SON EL CUADRE DEL LOTE:
011282*    LEIDAS = RECHAZADAS + CALZADAS + RESTANTES, PARA QUE OPERACION
011283*    PUEDA VERIFICAR A OJO QUE NINGUNA ORDEN SE PERDIO EN EL PROCESO.
011290     CLOSE PRODUCTO
011300     CLOSE ORDEN
011310     CLOSE CANCELA
011320     CLOSE LIBRO
011330     CLOSE RESTANTE
011340     CLOSE POSICION
011350     CLOSE RECHAZO
011360 
011370     DISPLAY '**********************************************'
011380     DISPLAY 'ORDENES LEIDAS       = ' WS-LEIDOS-ORDENES
011390     DISPLAY 'ORDENES RECHAZADAS   = ' WS-ORDENES-RECHAZADAS
011400     DISPLAY 'CANCELAS LEIDAS      = ' WS-LEIDOS-CANCELAS
011410     DISPLAY 'CANCELAS RECHAZADAS  = ' WS-CANCELAS-RECHAZADAS
011420     DISPLAY 'CALCES GRABADOS      = ' WS-CALCES-GRABADOS
011430     DISPLAY 'ORDENES RESTANTES    = ' WS-RESTANTES-GRABADOS.
011440 
011450 9999-FINAL-F. EXIT.
