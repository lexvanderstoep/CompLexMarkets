000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM51S.
000120 AUTHOR. M TORREZ ZUNIGA.
000130 INSTALLATION. BANCO KAPITAL SA - GERENCIA DE SISTEMAS - MESA OPER.
000140 DATE-WRITTEN. 12/01/90.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO - PROHIBIDA SU DIFUSION.
000170*****************************************************************
000180*                   CLASE SINCRONICA 51                          *
000190*                   ====================                         *
000200*  LISTADO DE COLAS Y LIBRO DE OPERACIONES DE LA MESA.           *
000210*                                                                 *
000220*  - LEE EL MAESTRO DE PRODUCTOS (PRODUCTO.MAE) PARA SABER EL    *
000230*    ORDEN Y LA NOMINA DE PRODUCTOS HABILITADOS.                 *
000240*  - LEE LAS ORDENES VIGENTES AL CIERRE (RESTANTE.DAT), YA        *
000250*    VIENEN AGRUPADAS POR PRODUCTO Y POR LADO EN ORDEN DE         *
000260*    PRIORIDAD (SALIDA DE PROGM50S), E IMPRIME POR PRODUCTO LA   *
000270*    COLA DE COMPRA Y LA COLA DE VENTA CON CORTE DE CONTROL.      *
000280*  - LEE EL LIBRO DE OPERACIONES (LIBRO.DAT), LO ARMA EN TABLA    *
000290*    E IMPRIME EL LISTADO DE CALCES DE ATRAS PARA ADELANTE        *
000300*    (EL CALCE MAS RECIENTE PRIMERO).                             *
000310*  - AL FINAL EMITE UN RESUMEN DE CONTROL POR PRODUCTO CON LA     *
000320*    CANTIDAD DE ORDENES DE COMPRA Y VENTA EN COLA Y LA CANTIDAD  *
000330*    Y EL MONTO DE LOS CALCES DE CADA PRODUCTO.                   *
000340*****************************************************************
000350*  HISTORIAL DE CAMBIOS                                          *
000360*  ---------------------                                         *
000370*  FECHA      AUTOR  PEDIDO      DESCRIPCION                     *
000380*  ---------  -----  ----------  ------------------------------- *
000390*  12/01/90   MTZ    CAF-0539    VERSION INICIAL DEL LISTADO,     *
000400*                                SOLO IMPRIMIA LA COLA DE COMPRA. *
000410*  02/04/90   MTZ    CAF-0545    SE AGREGA LA COLA DE VENTA Y EL  *
000420*                                CORTE DE CONTROL POR PRODUCTO.   *
000430*  25/08/91   MTZ    CAF-0602    SE AGREGA LA IMPRESION DEL       *
000440*                                LIBRO DE OPERACIONES.            *
000450*  10/01/93   RQV    CAF-0665    EL LIBRO SE IMPRIME DE ATRAS     *
000460*                                PARA ADELANTE, PEDIDO DE LA MESA *
000470*                                PARA VER PRIMERO LO MAS NUEVO.   *
000480*  30/11/98   MTZ    CAF-0800    AJUSTE DE SIGLO PARA EL 2000 EN  *
000490*                                LA FECHA DE ENCABEZADO DEL       *
000500*                                LISTADO (IMP-TIT-SIGLO).         *
000510*  05/07/01   PBO    CAF-0856    SE AGREGA EL SALTO DE PAGINA     *
000520*                                AUTOMATICO CADA 54 RENGLONES.    *
000530*  02/05/05   LFC    CAF-0917    SE AGREGA EL RESUMEN DE CONTROL  *
000540*                                POR PRODUCTO AL FINAL DEL        *
000550*                                LISTADO (COMPRAS/VENTAS/CALCES/  *
000560*                                MONTO), PEDIDO DE AUDITORIA.     *
000561*  20/10/06   RQV    CAF-0940    EL LISTADO DE COLAS SE ARMA      *
000562*                                AHORA POR EL MAESTRO DE PRODUC-  *
000563*                                TOS Y NO POR CORTE DE CONTROL    *
000564*                                SOBRE RESTANTE.DAT: UN PRODUCTO  *
000565*                                SIN ORDENES VIGENTES DE UN LADO  *
000566*                                IGUAL IMPRIME EL ENCABEZADO DE   *
000567*                                ESE LADO, VACIO. PEDIDO DE LA    *
000568*                                MESA, SE PERDIA LA COLA DE VENTA *
000569*                                DE LOS PRODUCTOS SIN VENDEDORES. *
000570*****************************************************************
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-370.
000620 OBJECT-COMPUTER. IBM-370.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680 
000690     SELECT PRODUCTO ASSIGN TO DDPRODU
000700     FILE STATUS IS FS-PRODUCTO.
000710 
000720     SELECT RESTANTE ASSIGN TO DDRESTA
000730     FILE STATUS IS FS-RESTANTE.
000740 
000750     SELECT LIBRO ASSIGN TO DDLIBRO
000760     FILE STATUS IS FS-LIBRO.
000770 
000780     SELECT LISTADO ASSIGN TO DDLISTA
000790     FILE STATUS IS FS-LISTADO.
000800 
000810*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000820 DATA DIVISION.
000830 FILE SECTION.
000840 
000850*----------------------------------------------------------------
000860*    MAESTRO DE PRODUCTOS - 22 BYTES (MISMO LAYOUT QUE PROGM50S)
000870*----------------------------------------------------------------
000880 FD  PRODUCTO
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  REG-PRODUCTO-E               PIC X(22).
000920 01  REG-PRODUCTO REDEFINES REG-PRODUCTO-E.
000930     03  PRD-NOM-PRODUCTO         PIC X(20).
000940     03  FILLER                   PIC X(02).
000950 
000960*----------------------------------------------------------------
000970*    ORDENES VIGENTES AL CIERRE - SALIDA DE PROGM50S, YA VIENE
000980*    AGRUPADA POR PRODUCTO Y LADO EN ORDEN DE PRIORIDAD
000990*----------------------------------------------------------------
001000 FD  RESTANTE
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-RESTANTE-E               PIC X(87).
001040 01  REG-RESTANTE REDEFINES REG-RESTANTE-E.
001050     03  RES-NOM-PRODUCTO         PIC X(20).
001060     03  RES-PRECIO               PIC S9(7)V99.
001070     03  RES-CANTIDAD             PIC S9(9).
001080     03  RES-CANT-PEND            PIC S9(9).
001090     03  RES-CUENTA               PIC X(20).
001100     03  RES-LADO                 PIC X(01).
001110         88  RES-ES-COMPRA                VALUE 'B'.
001120         88  RES-ES-VENTA                 VALUE 'S'.
001130     03  RES-ESTADO               PIC X(01).
001140     03  RES-FEC-HORA             PIC 9(14).
001150     03  FILLER                   PIC X(04).
001160 
001170*----------------------------------------------------------------
001180*    LIBRO DE OPERACIONES - SALIDA DE PROGM50S, UN REGISTRO POR
001190*    CALCE EN ORDEN DE EJECUCION
001200*----------------------------------------------------------------
001210 FD  LIBRO
001220     BLOCK CONTAINS 0 RECORDS
001230     RECORDING MODE IS F.
001240 01  REG-CALCE-E                  PIC X(96).
001250 01  REG-CALCE REDEFINES REG-CALCE-E.
001260     03  CAL-NOM-PRODUCTO         PIC X(20).
001270     03  CAL-COMPRADOR            PIC X(20).
001280     03  CAL-VENDEDOR             PIC X(20).
001290     03  CAL-PRECIO               PIC S9(7)V99.
001300     03  CAL-CANTIDAD             PIC S9(9).
001310     03  CAL-FEC-HORA             PIC 9(14).
001320     03  FILLER                   PIC X(04).
001330 
001340*----------------------------------------------------------------
001350*    LISTADO DE SALIDA - IMPRESORA
001360*----------------------------------------------------------------
001370 FD  LISTADO
001380     BLOCK CONTAINS 0 RECORDS
001390     RECORDING MODE IS F.
001400 01  REG-SALIDA                   PIC X(100).
001410 
001420 
001430 WORKING-STORAGE SECTION.
001440*=========================*
001450 77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001460 
001470*----------- STATUS DE ARCHIVOS ----------------------------------
001480 77  FS-PRODUCTO               PIC XX    VALUE SPACES.
001490 77  FS-RESTANTE               PIC XX    VALUE SPACES.
001500 77  FS-LIBRO                  PIC XX    VALUE SPACES.
001510 77  FS-LISTADO                PIC XX    VALUE SPACES.
001520 
001530 77  WS-FIN-PRODUCTOS          PIC X     VALUE 'N'.
001540     88  WS-NO-HAY-MAS-PRODUCTOS         VALUE 'Y'.
001550 77  WS-FIN-RESTANTES          PIC X     VALUE 'N'.
001560     88  WS-NO-HAY-MAS-RESTANTES         VALUE 'Y'.
001570 77  WS-FIN-CALCES             PIC X     VALUE 'N'.
001580     88  WS-NO-HAY-MAS-CALCES            VALUE 'Y'.
001590 
001600*----------- LIMITES DE TABLA -------------------------------------
001610 77  WS-MAX-PRODUCTOS          PIC 9(03) COMP  VALUE 050.
001620 77  WS-MAX-CALCES             PIC 9(04) COMP  VALUE 1000.
001630 
001640*----------- CONTADORES / ACUMULADORES (TODOS COMP) ---------------
001650 77  WS-CANT-PRODUCTOS         PIC 9(03) COMP  VALUE ZERO.
001660 77  WS-CANT-CALCES            PIC 9(04) COMP  VALUE ZERO.
001670 77  WS-I                      PIC 9(04) COMP  VALUE ZERO.
001680 77  WS-J                      PIC 9(04) COMP  VALUE ZERO.
001700 77  WS-IX-PROD-CALCE          PIC 9(03) COMP  VALUE ZERO.
001710 77  WS-LEIDOS-RESTANTES       PIC 9(05) COMP  VALUE ZERO.
001720 77  WS-IMPRESOS-RESTANTES     PIC 9(05) COMP  VALUE ZERO.
001730 77  WS-LEIDOS-CALCES          PIC 9(05) COMP  VALUE ZERO.
001740 77  WS-CUENTA-LINEA           PIC 9(02) COMP  VALUE ZERO.
001750 77  WS-CUENTA-PAGINA          PIC 9(02) COMP  VALUE ZERO.
001760 77  WS-LINEA-FIJA             PIC 9(02) COMP  VALUE 54.
001770 
001780*----------- SWITCHES / CONTROL DE CORTE --------------------------
001790 77  WS-LADO-ACTUAL            PIC X(01)       VALUE SPACES.
001800     88  WS-LADO-ES-COMPRA               VALUE 'B'.
001810     88  WS-LADO-ES-VENTA                VALUE 'S'.
001850 
001860*----------- FECHA DE PROCESO (PARA EL TITULO) --------------------
001870 01  WS-FECHA-HOY.
001880     03  WS-FH-ANIO              PIC 9(02).
001890     03  WS-FH-MES               PIC 9(02).
001900     03  WS-FH-DIA                PIC 9(02).
001910 01  WS-FECHA-TITULO              PIC 9(08) VALUE ZERO.
001920 01  WS-FECHA-TITULO-R REDEFINES WS-FECHA-TITULO.
001930     03  WS-FT-SIGLO               PIC 9(02).
001940     03  WS-FT-ANIO                PIC 9(02).
001950     03  WS-FT-MES                 PIC 9(02).
001960     03  WS-FT-DIA                 PIC 9(02).
001970 
001980*----------- TABLA DE PRODUCTOS (TAMBIEN LLEVA LOS TOTALES DE ------
001990*    CONTROL POR PRODUCTO PARA EL RESUMEN FINAL - CAF-0917) --------
002000 01  WS-TAB-PRODUCTOS.
002010     03  WS-PRODUCTO OCCURS 50 TIMES.
002020         05  TP-NOM-PRODUCTO      PIC X(20).
002030         05  TP-CANT-COMPRAS      PIC 9(05) COMP.
002040         05  TP-CANT-VENTAS       PIC 9(05) COMP.
002050         05  TP-CANT-CALCES       PIC 9(05) COMP.
002060         05  TP-MONTO-CALCES      PIC S9(09)V99.
002070         05  FILLER               PIC X(02).
002080 
002090*----------- TABLA DEL LIBRO DE OPERACIONES - SE CARGA COMPLETA ---
002100*    PARA PODER RECORRERLA DE ATRAS PARA ADELANTE (CAF-0665) -------
002110 01  WS-TAB-CALCES.
002120     03  WS-CALCE OCCURS 1000 TIMES.
002130         05  TC-NOM-PRODUCTO      PIC X(20).
002140         05  TC-COMPRADOR         PIC X(20).
002150         05  TC-VENDEDOR          PIC X(20).
002160         05  TC-PRECIO            PIC S9(7)V99.
002170         05  TC-CANTIDAD          PIC S9(9).
002180         05  TC-FEC-HORA          PIC 9(14).
002190         05  FILLER               PIC X(04).
002200 
002210*----------- AREAS DE IMPRESION -----------------------------------
002220 01  IMP-TITULO.
002230     03  FILLER              PIC X(07)    VALUE 'FECHA: '.
002240     03  IMP-TIT-DIA         PIC 99       VALUE ZERO.
002250     03  FILLER              PIC X        VALUE '/'.
002260     03  IMP-TIT-MES         PIC 99       VALUE ZERO.
002270     03  FILLER              PIC X        VALUE '/'.
002280     03  IMP-TIT-SIGLO       PIC 99       VALUE ZERO.
002290     03  IMP-TIT-ANIO        PIC 99       VALUE ZERO.
002300     03  FILLER              PIC X(05)    VALUE SPACES.
002310     03  FILLER              PIC X(30)    VALUE
002320         'LIBRO Y COLAS - MESA OPER.'.
002330     03  FILLER              PIC X(05)    VALUE SPACES.
002340     03  FILLER              PIC X(08)    VALUE 'PROGM51S'.
002350     03  FILLER              PIC X(02)    VALUE SPACES.
002360     03  FILLER              PIC X(09)    VALUE 'PAGINA:  '.
002370     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZERO.
002380     03  FILLER              PIC X(01)    VALUE SPACES.
002390 
002400 01  IMP-SUBT-PRODUCTO.
002410     03  FILLER              PIC X(01)    VALUE SPACES.
002420     03  FILLER              PIC X(10)    VALUE 'PRODUCTO: '.
002430     03  IMP-SUBT-NOM-PROD   PIC X(20).
002440     03  FILLER              PIC X(69)    VALUE SPACES.
002450 
002460 01  IMP-SUBT-LADO.
002470     03  FILLER              PIC X(03)    VALUE SPACES.
002480     03  IMP-SUBT-TXT-LADO   PIC X(20)    VALUE SPACES.
002490     03  FILLER              PIC X(77)    VALUE SPACES.
002500 
002510 01  IMP-HEADER-COLA.
002520     03  FILLER              PIC X(05)   VALUE SPACES.
002530     03  FILLER              PIC X(07)   VALUE 'CUENTA '.
002540     03  FILLER              PIC X(03)   VALUE ' | '.
002550     03  FILLER              PIC X(10)   VALUE '   PRECIO '.
002560     03  FILLER              PIC X(03)   VALUE ' | '.
002570     03  FILLER              PIC X(09)   VALUE ' CANTIDAD'.
002580     03  FILLER              PIC X(03)   VALUE ' | '.
002590     03  FILLER              PIC X(10)   VALUE 'PENDIENTE '.
002600     03  FILLER              PIC X(03)   VALUE ' | '.
002610     03  FILLER              PIC X(06)   VALUE 'ESTADO'.
002620     03  FILLER              PIC X(03)   VALUE ' | '.
002630     03  FILLER              PIC X(14)   VALUE 'FECHA-HORA'.
002640 
002650 01  IMP-REG-COLA.
002660     03  FILLER              PIC X(05)   VALUE SPACES.
002670     03  IMP-COL-CUENTA      PIC X(20).
002680     03  FILLER              PIC X(03)   VALUE ' | '.
002690     03  IMP-COL-PRECIO      PIC -$$$$$$$$9.99.
002700     03  FILLER              PIC X(03)   VALUE ' | '.
002710     03  IMP-COL-CANTIDAD    PIC ZZZZZZZZ9.
002720     03  FILLER              PIC X(03)   VALUE ' | '.
002730     03  IMP-COL-PENDIENTE   PIC ZZZZZZZZ9.
002740     03  FILLER              PIC X(03)   VALUE ' | '.
002750     03  IMP-COL-ESTADO      PIC X(06).
002760     03  FILLER              PIC X(03)   VALUE ' | '.
002770     03  IMP-COL-FEC-HORA    PIC 9(14).
002780 
002790 01  IMP-FOOTER-PRODUCTO.
002800     03  FILLER              PIC X(05)   VALUE SPACES.
002810     03  FILLER              PIC X(16)   VALUE 'TOTAL COMPRAS: '.
002820     03  IMP-FOOT-COMPRAS    PIC ZZZZ9.
002830     03  FILLER              PIC X(03)   VALUE SPACES.
002840     03  FILLER              PIC X(15)   VALUE 'TOTAL VENTAS: '.
002850     03  IMP-FOOT-VENTAS     PIC ZZZZ9.
002860     03  FILLER              PIC X(50)   VALUE SPACES.
002870 
002880 01  IMP-TITULO-LIBRO.
002890     03  FILLER              PIC X(01)   VALUE SPACES.
002900     03  FILLER              PIC X(40)   VALUE
002910         'LIBRO DE OPERACIONES (MAS RECIENTE PRIMERO)'.
002920     03  FILLER              PIC X(59)   VALUE SPACES.
002930 
002940 01  IMP-HEADER-LIBRO.
002950     03  FILLER              PIC X(05)   VALUE SPACES.
002960     03  FILLER              PIC X(20)   VALUE 'PRODUCTO'.
002970     03  FILLER              PIC X(03)   VALUE ' | '.
002980     03  FILLER              PIC X(20)   VALUE 'COMPRADOR'.
002990     03  FILLER              PIC X(03)   VALUE ' | '.
003000     03  FILLER              PIC X(20)   VALUE 'VENDEDOR'.
003010     03  FILLER              PIC X(03)   VALUE ' | '.
003020     03  FILLER              PIC X(10)   VALUE '   PRECIO '.
003030     03  FILLER              PIC X(03)   VALUE ' | '.
003040     03  FILLER              PIC X(09)   VALUE ' CANTIDAD'.
003050     03  FILLER              PIC X(03)   VALUE ' | '.
003060     03  FILLER              PIC X(14)   VALUE 'FECHA-HORA'.
003070 
003080 01  IMP-REG-LIBRO.
003090     03  FILLER              PIC X(05)   VALUE SPACES.
003100     03  IMP-LIB-PRODUCTO    PIC X(20).
003110     03  FILLER              PIC X(03)   VALUE ' | '.
003120     03  IMP-LIB-COMPRADOR   PIC X(20).
003130     03  FILLER              PIC X(03)   VALUE ' | '.
003140     03  IMP-LIB-VENDEDOR    PIC X(20).
003150     03  FILLER              PIC X(03)   VALUE ' | '.
003160     03  IMP-LIB-PRECIO      PIC -$$$$$$$$9.99.
003170     03  FILLER              PIC X(03)   VALUE ' | '.
003180     03  IMP-LIB-CANTIDAD    PIC ZZZZZZZZ9.
003190     03  FILLER              PIC X(03)   VALUE ' | '.
003200     03  IMP-LIB-FEC-HORA    PIC 9(14).
003210 
003220 01  IMP-TITULO-RESUMEN.
003230     03  FILLER              PIC X(01)   VALUE SPACES.
003240     03  FILLER              PIC X(45)   VALUE
003250         'RESUMEN DE CONTROL POR PRODUCTO - CAF-0917'.
003260     03  FILLER              PIC X(54)   VALUE SPACES.
003270 
003280 01  IMP-HEADER-RESUMEN.
003290     03  FILLER              PIC X(05)   VALUE SPACES.
003300     03  FILLER              PIC X(20)   VALUE 'PRODUCTO'.
003310     03  FILLER              PIC X(03)   VALUE ' | '.
003320     03  FILLER              PIC X(08)   VALUE 'COMPRAS '.
003330     03  FILLER              PIC X(03)   VALUE ' | '.
003340     03  FILLER              PIC X(08)   VALUE ' VENTAS '.
003350     03  FILLER              PIC X(03)   VALUE ' | '.
003360     03  FILLER              PIC X(08)   VALUE ' CALCES '.
003370     03  FILLER              PIC X(03)   VALUE ' | '.
003380     03  FILLER              PIC X(14)   VALUE '   MONTO'.
003390 
003400 01  IMP-REG-RESUMEN.
003410     03  FILLER              PIC X(05)   VALUE SPACES.
003420     03  IMP-RES-PRODUCTO    PIC X(20).
003430     03  FILLER              PIC X(03)   VALUE ' | '.
003440     03  IMP-RES-COMPRAS     PIC ZZZZ9.
003450     03  FILLER              PIC X(06)   VALUE SPACES.
003460     03  IMP-RES-VENTAS      PIC ZZZZ9.
003470     03  FILLER              PIC X(06)   VALUE SPACES.
003480     03  IMP-RES-CALCES      PIC ZZZZ9.
003490     03  FILLER              PIC X(03)   VALUE ' | '.
003500     03  IMP-RES-MONTO       PIC -$$$$$$$$9.99.
003510 
003520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003530 PROCEDURE DIVISION.
003540 
003550 MAIN-PROGRAM-I.
003560
003561*    ESTE PROGRAMA NO CALZA NI CANCELA NADA, SOLO IMPRIME LO QUE
003562*    PGM_50S YA DEJO GRABADO (RESTANTE.DAT Y LIBRO.DAT) - POR ESO
003563*    NO ABRE NINGUN ARCHIVO EN MODO EXTEND NI I-O.
003570     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
003580     PERFORM 2000-PROCESA-RESTANTES-I
003590                THRU 2000-PROCESA-RESTANTES-F
003595                VARYING WS-I FROM 1 BY 1
003600                UNTIL WS-I GREATER WS-CANT-PRODUCTOS
003620     PERFORM 3000-CARGAR-CALCES-I
003630                THRU 3000-CARGAR-CALCES-F
003640                UNTIL WS-NO-HAY-MAS-CALCES
003650     PERFORM 7000-IMPRIMIR-LIBRO-I  THRU 7000-IMPRIMIR-LIBRO-F
003660     PERFORM 7500-IMPRIMIR-RESUMEN-I
003670                THRU 7500-IMPRIMIR-RESUMEN-F
003680     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
003690 
003700 MAIN-PROGRAM-F. GOBACK.
003710 
003720 
003730*------------------------------------------------------------------
003740 1000-INICIO-I.
003750
003751*    LA FECHA DE HOY SOLO SE USA PARA EL ENCABEZADO DEL LISTADO
003752*    (IMP-TIT-DIA/MES/ANIO) - EL PROGRAMA NO TIENE NINGUNA REGLA
003753*    DE NEGOCIO QUE DEPENDA DE LA FECHA DE CORRIDA.
003760     ACCEPT WS-FECHA-HOY FROM DATE
003765*    MISMA REGLA DE SIGLO QUE PGM_50S (CAF-0799/CAF-0803): EL RELOJ
003766*    DEL SISTEMA DEVUELVE EL ANIO CON 2 DIGITOS.
003770     MOVE 19                TO WS-FT-SIGLO
003780     IF WS-FH-ANIO IS LESS THAN 70
003790        MOVE 20             TO WS-FT-SIGLO
003800     END-IF
003810     MOVE WS-FH-ANIO         TO WS-FT-ANIO
003820     MOVE WS-FH-MES          TO WS-FT-MES
003830     MOVE WS-FH-DIA          TO WS-FT-DIA
003840     MOVE WS-FT-DIA          TO IMP-TIT-DIA
003850     MOVE WS-FT-MES          TO IMP-TIT-MES
003860     MOVE WS-FT-SIGLO        TO IMP-TIT-SIGLO
003870     MOVE WS-FT-ANIO         TO IMP-TIT-ANIO
003880 
003881*    SE ABREN LOS CUATRO ARCHIVOS ANTES DE CARGAR NADA - SI
003882*    ALGUNO FALLA SE PRENDE SU SWITCH DE FIN DE ARCHIVO DE UNA VEZ,
003883*    PARA QUE LOS PERFORM ... UNTIL DE MAS ABAJO NO INTENTEN LEER
003884*    UN ARCHIVO QUE NUNCA QUEDO ABIERTO.
003890     OPEN INPUT  PRODUCTO
003900     IF FS-PRODUCTO IS NOT EQUAL '00'
003910        DISPLAY '* ERROR EN OPEN PRODUCTO = ' FS-PRODUCTO
003920        MOVE 9999 TO RETURN-CODE
003930        SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
003940     END-IF
003950 
003960     OPEN INPUT  RESTANTE
003970     IF FS-RESTANTE IS NOT EQUAL '00'
003980        DISPLAY '* ERROR EN OPEN RESTANTE = ' FS-RESTANTE
003990        MOVE 9999 TO RETURN-CODE
004000        SET WS-NO-HAY-MAS-RESTANTES TO TRUE
004010     END-IF
004020 
004030     OPEN INPUT  LIBRO
004040     IF FS-LIBRO IS NOT EQUAL '00'
004050        DISPLAY '* ERROR EN OPEN LIBRO = ' FS-LIBRO
004060        MOVE 9999 TO RETURN-CODE
004070        SET WS-NO-HAY-MAS-CALCES TO TRUE
004080     END-IF
004090 
004100     OPEN OUTPUT LISTADO
004110     IF FS-LISTADO IS NOT EQUAL '00'
004120        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
004130        MOVE 9999 TO RETURN-CODE
004140     END-IF
004150 
004160     PERFORM 1050-CARGAR-PRODUCTOS-I
004170                THRU 1050-CARGAR-PRODUCTOS-F
004180                UNTIL WS-NO-HAY-MAS-PRODUCTOS
004190 
004200     PERFORM 2100-LEER-RESTANTE-I THRU 2100-LEER-RESTANTE-F.
004210 
004220 1000-INICIO-F. EXIT.
004230 
004240 
004250*------------------------------------------------------------------
004260 1050-CARGAR-PRODUCTOS-I.
004270
004271*    EL DESBORDE SE CONTROLA ANTES DE LEER, NO DESPUES (CAF-0931):
004272*    ASI EL PRODUCTO QUE NO ENTRA POR FALTA DE ESPACIO NUNCA SE
004273*    LEE Y SE PIERDE EN SILENCIO, SE CORTA LA CARGA CON EL ERROR
004274*    A LA VISTA.
004280     IF WS-CANT-PRODUCTOS IS EQUAL TO WS-MAX-PRODUCTOS
004290        DISPLAY '*ERROR TABLA DE PRODUCTOS LLENA - MAX = '
004300                WS-MAX-PRODUCTOS
004310        MOVE 9999 TO RETURN-CODE
004320        SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004330     ELSE
004340        COMPUTE WS-I = WS-CANT-PRODUCTOS + 1
004350        READ PRODUCTO INTO TP-NOM-PRODUCTO (WS-I)
004360 
004370        EVALUATE FS-PRODUCTO
004380           WHEN '00'
004390              MOVE ZERO TO TP-CANT-COMPRAS (WS-I)
004400              MOVE ZERO TO TP-CANT-VENTAS  (WS-I)
004410              MOVE ZERO TO TP-CANT-CALCES  (WS-I)
004420              MOVE ZERO TO TP-MONTO-CALCES (WS-I)
004430              ADD 1 TO WS-CANT-PRODUCTOS
004440           WHEN '10'
004450              SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004460           WHEN OTHER
004470              DISPLAY '*ERROR EN LECTURA PRODUCTO = ' FS-PRODUCTO
004480              MOVE 9999 TO RETURN-CODE
004490              SET WS-NO-HAY-MAS-PRODUCTOS TO TRUE
004500        END-EVALUATE
004510     END-IF.
004520 
004530 1050-CARGAR-PRODUCTOS-F. EXIT.
004540 
004550 
004560*------------------------------------------------------------------
004570*    2000 - IMPRIME POR CADA PRODUCTO DEL MAESTRO (EN SU ORDEN)
004580*    LA COLA DE COMPRA Y LA COLA DE VENTA, TENGA O NO ORDENES
004590*    VIGENTES DE CADA LADO (CAF-0940 - ANTES SE MANEJABA POR
004600*    CORTE DE CONTROL SOBRE EL ARCHIVO DE RESTANTES Y UN LADO SIN
004601*    ORDENES SE QUEDABA SIN ENCABEZADO). RESTANTE.DAT YA VIENE
004602*    ORDENADO POR PRODUCTO Y LADO EN EL MISMO ORDEN DEL MAESTRO,
004603*    ASI QUE SE COTEJA CONTRA WS-TAB-PRODUCTOS (WS-I) SIN
004604*    NECESITAR BUSQUEDA.
004605*------------------------------------------------------------------
004610 2000-PROCESA-RESTANTES-I.
004620
004621*    VARYING WS-I RECORRE EL MAESTRO DE PRODUCTOS EN MEMORIA
004622*    (WS-TAB-PRODUCTOS), NO EL ARCHIVO RESTANTE - POR ESO SALE UN
004623*    BLOQUE COMPRA/VENTA PARA CADA PRODUCTO AUNQUE ESE PRODUCTO NO
004624*    TENGA NINGUNA ORDEN VIGENTE ESE DIA (CAF-0940).
004630     PERFORM 6000-IMPRIMIR-TITULO-I THRU 6000-IMPRIMIR-TITULO-F
004631
004632     MOVE TP-NOM-PRODUCTO (WS-I) TO IMP-SUBT-NOM-PROD
004633     WRITE REG-SALIDA FROM IMP-SUBT-PRODUCTO
004634     ADD 1 TO WS-CUENTA-LINEA
004635
004640     MOVE 'B' TO WS-LADO-ACTUAL
004650     PERFORM 2250-INICIAR-LADO-I THRU 2250-INICIAR-LADO-F
004660     PERFORM 2300-IMPRIMIR-RENGLON-COLA-I
004670                THRU 2300-IMPRIMIR-RENGLON-COLA-F
004680                UNTIL WS-NO-HAY-MAS-RESTANTES
004690                   OR RES-NOM-PRODUCTO NOT EQUAL TP-NOM-PRODUCTO (WS-I)
004700                   OR RES-LADO NOT EQUAL WS-LADO-ACTUAL
004710
004720     MOVE 'S' TO WS-LADO-ACTUAL
004730     PERFORM 2250-INICIAR-LADO-I THRU 2250-INICIAR-LADO-F
004740     PERFORM 2300-IMPRIMIR-RENGLON-COLA-I
004750                THRU 2300-IMPRIMIR-RENGLON-COLA-F
004760                UNTIL WS-NO-HAY-MAS-RESTANTES
004770                   OR RES-NOM-PRODUCTO NOT EQUAL TP-NOM-PRODUCTO (WS-I)
004780                   OR RES-LADO NOT EQUAL WS-LADO-ACTUAL
004790
004840     PERFORM 2900-CERRAR-PRODUCTO-I THRU 2900-CERRAR-PRODUCTO-F.
004850
004860 2000-PROCESA-RESTANTES-F. EXIT.
004870
004880
004890*------------------------------------------------------------------
004900 2100-LEER-RESTANTE-I.
004910
004911*    LECTURA SECUENCIAL SIMPLE - EL CONTROL DE QUE REGISTRO
004912*    PERTENECE A QUE PRODUCTO/LADO LO HACE 2000/2300 COMPARANDO
004913*    RES-NOM-PRODUCTO Y RES-LADO CONTRA LO QUE SE ESTA IMPRIMIENDO.
004920     READ RESTANTE
004930
004940     EVALUATE FS-RESTANTE
004950        WHEN '00'
004960           ADD 1 TO WS-LEIDOS-RESTANTES
004970        WHEN '10'
004980           SET WS-NO-HAY-MAS-RESTANTES TO TRUE
004990        WHEN OTHER
005000           DISPLAY '*ERROR EN LECTURA RESTANTE = ' FS-RESTANTE
005010           MOVE 9999 TO RETURN-CODE
005020           SET WS-NO-HAY-MAS-RESTANTES TO TRUE
005030     END-EVALUATE.
005040
005050 2100-LEER-RESTANTE-F. EXIT.
005060
005070
005510*------------------------------------------------------------------
005511*    ABRE EL LADO (COMPRA O VENTA) DEL PRODUCTO ACTUAL, SIEMPRE,
005512*    AUNQUE ESE LADO NO TENGA NINGUNA ORDEN VIGENTE QUE LISTAR.
005513*------------------------------------------------------------------
005514 2250-INICIAR-LADO-I.
005540
005541*    EL ENCABEZADO DE LADO SE ESCRIBE SIEMPRE, TENGA O NO
005542*    RENGLONES DEBAJO - UN LADO VACIO IMPRIME SU TITULO Y HEADER
005543*    Y PASA DIRECTO AL SIGUIENTE LADO/PRODUCTO SIN RENGLON DE
005544*    DETALLE (CAF-0940).
005550     IF WS-LADO-ES-COMPRA
005560        MOVE 'COLA DE COMPRA' TO IMP-SUBT-TXT-LADO
005570     ELSE
005580        MOVE 'COLA DE VENTA'  TO IMP-SUBT-TXT-LADO
005590     END-IF
005600     WRITE REG-SALIDA FROM IMP-SUBT-LADO
005610     ADD 1 TO WS-CUENTA-LINEA
005620     WRITE REG-SALIDA FROM IMP-HEADER-COLA
005630     ADD 1 TO WS-CUENTA-LINEA.
005650
005660 2250-INICIAR-LADO-F. EXIT.
005670
005680
005690*------------------------------------------------------------------
005700 2300-IMPRIMIR-RENGLON-COLA-I.
005710
005711*    RES-FEC-HORA VIENE DE WRE-FEC-HORA, QUE PGM_50S GRABO CON LA
005712*    HORA DE CARGA ORIGINAL DE CADA ORDEN (CAF-0941) - POR ESO EL
005713*    CAMPO '@ HH:MM:SS' DEL RENGLON DE COLA ES LA HORA REAL DE
005714*    INGRESO DE LA ORDEN Y NO LA HORA DE ESTE LISTADO.
005720     MOVE RES-CUENTA         TO IMP-COL-CUENTA
005730     MOVE RES-PRECIO         TO IMP-COL-PRECIO
005740     MOVE RES-CANTIDAD       TO IMP-COL-CANTIDAD
005750     MOVE RES-CANT-PEND      TO IMP-COL-PENDIENTE
005760     MOVE RES-ESTADO         TO IMP-COL-ESTADO
005770     MOVE RES-FEC-HORA       TO IMP-COL-FEC-HORA
005780
005790     WRITE REG-SALIDA FROM IMP-REG-COLA
005800     IF FS-LISTADO IS NOT EQUAL '00'
005810        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
005820        MOVE 9999 TO RETURN-CODE
005830     END-IF
005840     ADD 1 TO WS-CUENTA-LINEA
005850     ADD 1 TO WS-IMPRESOS-RESTANTES
005851*    LOS CONTADORES TP-CANT-COMPRAS/VENTAS SE VAN ACUMULANDO
005852*    RENGLON A RENGLON PARA QUE 2900 TENGA EL TOTAL LISTO AL
005853*    CERRAR EL PRODUCTO, SIN UNA SEGUNDA PASADA.
005854
005856     IF WS-LADO-ES-COMPRA
005857        ADD 1 TO TP-CANT-COMPRAS (WS-I)
005858     ELSE
005859        ADD 1 TO TP-CANT-VENTAS (WS-I)
005860     END-IF
005870
005880     IF WS-CUENTA-LINEA IS GREATER THAN WS-LINEA-FIJA
005890        PERFORM 6000-IMPRIMIR-TITULO-I THRU 6000-IMPRIMIR-TITULO-F
005900        MOVE TP-NOM-PRODUCTO (WS-I) TO IMP-SUBT-NOM-PROD
005901        WRITE REG-SALIDA FROM IMP-SUBT-PRODUCTO
005910        ADD 1 TO WS-CUENTA-LINEA
005920        WRITE REG-SALIDA FROM IMP-HEADER-COLA
005930        ADD 1 TO WS-CUENTA-LINEA
005940     END-IF
005945
005946     PERFORM 2100-LEER-RESTANTE-I THRU 2100-LEER-RESTANTE-F.
005950
005960 2300-IMPRIMIR-RENGLON-COLA-F. EXIT.
005970
005980
005990*------------------------------------------------------------------
006000*    IMPRIME EL RENGLON DE TOTALES DEL PRODUCTO ACTUAL (COMPRAS/
006010*    VENTAS EN COLA), UNA VEZ CERRADAS SUS DOS COLAS.
006030*------------------------------------------------------------------
006040 2900-CERRAR-PRODUCTO-I.
006050
006051*    ESTE RENGLON DE TOTALES SALE UNA SOLA VEZ POR PRODUCTO,
006052*    DESPUES DE HABER RECORRIDO LAS DOS COLAS (COMPRA Y VENTA),
006053*    NO UNO POR CADA LADO.
006060     MOVE TP-CANT-COMPRAS (WS-I) TO IMP-FOOT-COMPRAS
006080     MOVE TP-CANT-VENTAS  (WS-I) TO IMP-FOOT-VENTAS
006090     WRITE REG-SALIDA FROM IMP-FOOTER-PRODUCTO
006100     ADD 1 TO WS-CUENTA-LINEA.
006130
006140 2900-CERRAR-PRODUCTO-F. EXIT.
006150 
006160 
006170*------------------------------------------------------------------
006180*    3000 - CARGA COMPLETA DEL LIBRO EN TABLA, ACUMULANDO DE PASO
006190*    LOS TOTALES DE CONTROL POR PRODUCTO (CAF-0917).
006200*------------------------------------------------------------------
006210 3000-CARGAR-CALCES-I.
006220
006221*    EL LIBRO SE CARGA COMPLETO EN TABLA PORQUE 7000 LO IMPRIME
006222*    DE ATRAS PARA ADELANTE (CAF-0665) - CON LECTURA SECUENCIAL
006223*    SOLA NO SE PODRIA INVERTIR EL ORDEN SIN UN SEGUNDO PASO POR
006224*    EL ARCHIVO.
006230     IF WS-CANT-CALCES IS EQUAL TO WS-MAX-CALCES
006240        DISPLAY '*ERROR TABLA DE CALCES LLENA - MAX = ' WS-MAX-CALCES
006250        MOVE 9999 TO RETURN-CODE
006260        SET WS-NO-HAY-MAS-CALCES TO TRUE
006270     ELSE
006280        PERFORM 3100-LEER-CALCE-I THRU 3100-LEER-CALCE-F
006290        IF NOT WS-NO-HAY-MAS-CALCES
006300           ADD 1 TO WS-CANT-CALCES
006310           MOVE CAL-NOM-PRODUCTO TO TC-NOM-PRODUCTO (WS-CANT-CALCES)
006320           MOVE CAL-COMPRADOR    TO TC-COMPRADOR    (WS-CANT-CALCES)
006330           MOVE CAL-VENDEDOR     TO TC-VENDEDOR     (WS-CANT-CALCES)
006340           MOVE CAL-PRECIO       TO TC-PRECIO       (WS-CANT-CALCES)
006350           MOVE CAL-CANTIDAD     TO TC-CANTIDAD     (WS-CANT-CALCES)
006360           MOVE CAL-FEC-HORA     TO TC-FEC-HORA     (WS-CANT-CALCES)
006370 
006380           PERFORM 3200-BUSCAR-PRODUCTO-CALCE-I
006390                      THRU 3200-BUSCAR-PRODUCTO-CALCE-F
006400           IF WS-IX-PROD-CALCE NOT EQUAL ZERO
006410              ADD 1 TO TP-CANT-CALCES (WS-IX-PROD-CALCE)
006420              COMPUTE TP-MONTO-CALCES (WS-IX-PROD-CALCE) =
006430                    TP-MONTO-CALCES (WS-IX-PROD-CALCE) +
006440                    (CAL-PRECIO * CAL-CANTIDAD)
006450           END-IF
006460        END-IF
006470     END-IF.
006480 
006490 3000-CARGAR-CALCES-F. EXIT.
006500 
006510 
006520*------------------------------------------------------------------
006530 3100-LEER-CALCE-I.
006540
006541*    LECTURA SECUENCIAL DEL LIBRO DE OPERACIONES - EL LIBRO NO
006542*    VIENE AGRUPADO POR PRODUCTO, POR ESO 3200/3210 BUSCAN A CADA
006543*    CALCE SU PRODUCTO EN LA TABLA EN VEZ DE ASUMIR ORDEN.
006550     READ LIBRO
006560 
006570     EVALUATE FS-LIBRO
006580        WHEN '00'
006590           ADD 1 TO WS-LEIDOS-CALCES
006600        WHEN '10'
006610           SET WS-NO-HAY-MAS-CALCES TO TRUE
006620        WHEN OTHER
006630           DISPLAY '*ERROR EN LECTURA LIBRO = ' FS-LIBRO
006640           MOVE 9999 TO RETURN-CODE
006650           SET WS-NO-HAY-MAS-CALCES TO TRUE
006660     END-EVALUATE.
006670 
006680 3100-LEER-CALCE-F. EXIT.
006690 
006700 
006710*------------------------------------------------------------------
006720 3200-BUSCAR-PRODUCTO-CALCE-I.
006730
006731*    SI EL CALCE TRAJERA UN PRODUCTO QUE NO ESTA EN EL MAESTRO,
006732*    WS-IX-PROD-CALCE QUEDA EN CERO Y 3000 SIMPLEMENTE NO ACUMULA
006733*    ESE CALCE EN LOS TOTALES DE CONTROL - EL RENGLON DEL LIBRO SE
006734*    IMPRIME IGUAL EN 7100, QUE NO DEPENDE DE ESTA BUSQUEDA.
006740     MOVE ZERO TO WS-IX-PROD-CALCE
006750     PERFORM 3210-EXAMINAR-PRODUCTO-CALCE-I
006760                THRU 3210-EXAMINAR-PRODUCTO-CALCE-F
006770                VARYING WS-J FROM 1 BY 1
006780                UNTIL WS-J GREATER WS-CANT-PRODUCTOS.
006790 
006800 3200-BUSCAR-PRODUCTO-CALCE-F. EXIT.
006810 
006820 3210-EXAMINAR-PRODUCTO-CALCE-I.
006830 
006840     IF TP-NOM-PRODUCTO (WS-J) EQUAL CAL-NOM-PRODUCTO
006850        MOVE WS-J TO WS-IX-PROD-CALCE
006860     END-IF.
006870 
006880 3210-EXAMINAR-PRODUCTO-CALCE-F. EXIT.
006890 
006900 
006910*------------------------------------------------------------------
006920*    6000 - ENCABEZADO DE PAGINA (TITULO). SALTA DE HOJA Y
006930*    REINICIA EL CONTADOR DE RENGLONES.
006940*------------------------------------------------------------------
006950 6000-IMPRIMIR-TITULO-I.
006960
006961*    ESTE PARRAFO LO LLAMAN LAS TRES SECCIONES DEL LISTADO (COLA,
006962*    LIBRO Y RESUMEN) - CADA UNA ARRANCA SU PROPIA PAGINA NUEVA,
006963*    NUNCA COMPARTEN HOJA.
006970     ADD 1 TO WS-CUENTA-PAGINA
006980     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
006990     MOVE ZERO             TO WS-CUENTA-LINEA
007000
007010     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
007060     IF FS-LISTADO IS NOT EQUAL '00'
007070        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
007080        MOVE 9999 TO RETURN-CODE
007090     END-IF.
007100 
007110 6000-IMPRIMIR-TITULO-F. EXIT.
007120 
007130 
007140*------------------------------------------------------------------
007150*    7000 - IMPRIME EL LIBRO DE OPERACIONES DE ATRAS PARA
007160*    ADELANTE, DE MODO QUE EL CALCE MAS RECIENTE SALGA PRIMERO
007170*    (CAF-0665). LA TABLA YA ESTA CARGADA EN ORDEN DE EJECUCION.
007180*------------------------------------------------------------------
007190 7000-IMPRIMIR-LIBRO-I.
007200 
007210     PERFORM 6000-IMPRIMIR-TITULO-I THRU 6000-IMPRIMIR-TITULO-F
007220     WRITE REG-SALIDA FROM IMP-TITULO-LIBRO
007230     ADD 1 TO WS-CUENTA-LINEA
007240     WRITE REG-SALIDA FROM IMP-HEADER-LIBRO
007250     ADD 1 TO WS-CUENTA-LINEA
007260 
007265*    UN DIA SIN CALCES IMPRIME SOLO EL TITULO Y EL HEADER DEL
007266*    LIBRO, SIN RENGLONES DE DETALLE.
007270     IF WS-CANT-CALCES EQUAL ZERO
007280        GO TO 7000-IMPRIMIR-LIBRO-F
007290     END-IF
007300 
007310     PERFORM 7100-IMPRIMIR-RENGLON-LIBRO-I
007320                THRU 7100-IMPRIMIR-RENGLON-LIBRO-F
007330                VARYING WS-I FROM WS-CANT-CALCES BY -1
007340                UNTIL WS-I LESS THAN 1.
007350 
007360 7000-IMPRIMIR-LIBRO-F. EXIT.
007370 
007380 7100-IMPRIMIR-RENGLON-LIBRO-I.
007390
007391*    WS-I VIENE DECRECIENDO DESDE 7000 (CAF-0665) - CADA RENGLON
007392*    QUE SALE ES UN CALCE MAS ANTIGUO QUE EL ANTERIOR, EL MAS
007393*    RECIENTE DE LA CORRIDA QUEDA ARRIBA DE TODO EN LA HOJA.
007400     MOVE TC-NOM-PRODUCTO (WS-I) TO IMP-LIB-PRODUCTO
007410     MOVE TC-COMPRADOR    (WS-I) TO IMP-LIB-COMPRADOR
007420     MOVE TC-VENDEDOR     (WS-I) TO IMP-LIB-VENDEDOR
007430     MOVE TC-PRECIO       (WS-I) TO IMP-LIB-PRECIO
007440     MOVE TC-CANTIDAD     (WS-I) TO IMP-LIB-CANTIDAD
007450     MOVE TC-FEC-HORA     (WS-I) TO IMP-LIB-FEC-HORA
007460 
007470     WRITE REG-SALIDA FROM IMP-REG-LIBRO
007480     IF FS-LISTADO IS NOT EQUAL '00'
007490        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
007500        MOVE 9999 TO RETURN-CODE
007510     END-IF
007520     ADD 1 TO WS-CUENTA-LINEA
007530 
007540     IF WS-CUENTA-LINEA IS GREATER THAN WS-LINEA-FIJA
007550        PERFORM 6000-IMPRIMIR-TITULO-I THRU 6000-IMPRIMIR-TITULO-F
007560        WRITE REG-SALIDA FROM IMP-HEADER-LIBRO
007570        ADD 1 TO WS-CUENTA-LINEA
007580     END-IF.
007590 
007600 7100-IMPRIMIR-RENGLON-LIBRO-F. EXIT.
007610 
007620 
007630*------------------------------------------------------------------
007640*    7500 - RESUMEN DE CONTROL POR PRODUCTO (CAF-0917). ESTE
007650*    RENGLON NO EXISTIA EN EL LISTADO ORIGINAL, SE AGREGA A
007660*    PEDIDO DE AUDITORIA COMO CONTROL DE CIERRE DE LA CORRIDA -
007670*    NO ES UNA REINTERPRETACION DEL LISTADO ORIGINAL.
007680*------------------------------------------------------------------
007690 7500-IMPRIMIR-RESUMEN-I.
007700 
007710     PERFORM 6000-IMPRIMIR-TITULO-I THRU 6000-IMPRIMIR-TITULO-F
007720     WRITE REG-SALIDA FROM IMP-TITULO-RESUMEN
007730     ADD 1 TO WS-CUENTA-LINEA
007740     WRITE REG-SALIDA FROM IMP-HEADER-RESUMEN
007750     ADD 1 TO WS-CUENTA-LINEA
007760 
007765*    SE RECORRE WS-TAB-PRODUCTOS EN VEZ DE UN ARCHIVO PORQUE LOS
007766*    TOTALES TP-CANT-COMPRAS/VENTAS/CALCES/MONTO-CALCES YA ESTAN
007767*    ACUMULADOS EN LA TABLA DESDE 2300 Y 3000, NO HAY QUE VOLVER
007768*    A LEER NADA.
007770     IF WS-CANT-PRODUCTOS EQUAL ZERO
007780        GO TO 7500-IMPRIMIR-RESUMEN-F
007790     END-IF
007800 
007810     PERFORM 7600-IMPRIMIR-TOTAL-PRODUCTO-I
007820                THRU 7600-IMPRIMIR-TOTAL-PRODUCTO-F
007830                VARYING WS-I FROM 1 BY 1
007840                UNTIL WS-I GREATER WS-CANT-PRODUCTOS.
007850 
007860 7500-IMPRIMIR-RESUMEN-F. EXIT.
007870 
007880 7600-IMPRIMIR-TOTAL-PRODUCTO-I.
007890
007891*    IMP-RES-MONTO ES EL MONTO NEGOCIADO DEL PRODUCTO EN LA
007892*    CORRIDA (SUMA DE PRECIO * CANTIDAD DE CADA CALCE, ACUMULADO
007893*    EN 3000) - SIRVE PARA QUE AUDITORIA CUADRE ESTE RESUMEN
007894*    CONTRA EL TOTAL DEL LIBRO SIN TENER QUE RECALCULAR NADA
007895*    (CAF-0917).
007900     MOVE TP-NOM-PRODUCTO (WS-I) TO IMP-RES-PRODUCTO
007910     MOVE TP-CANT-COMPRAS (WS-I) TO IMP-RES-COMPRAS
007920     MOVE TP-CANT-VENTAS  (WS-I) TO IMP-RES-VENTAS
007930     MOVE TP-CANT-CALCES  (WS-I) TO IMP-RES-CALCES
007940     MOVE TP-MONTO-CALCES (WS-I) TO IMP-RES-MONTO
007950 
007960     WRITE REG-SALIDA FROM IMP-REG-RESUMEN
007970     IF FS-LISTADO IS NOT EQUAL '00'
007980        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
007990        MOVE 9999 TO RETURN-CODE
008000     END-IF
008010     ADD 1 TO WS-CUENTA-LINEA.
008020 
008030 7600-IMPRIMIR-TOTAL-PRODUCTO-F. EXIT.
008040 
008050 
008060*------------------------------------------------------------------
008070 9999-FINAL-I.
008080
008081*    RESTANTES LEIDOS VS IMPRESOS DEBERIAN COINCIDIR SIEMPRE - SI
008082*    NO COINCIDEN, ALGUN RENGLON DE RESTANTE.DAT QUEDO FUERA DE
008083*    LOS RANGOS DE PRODUCTO/LADO QUE ESPERABA 2000 Y NUNCA SE
008084*    IMPRIMIO, LO CUAL APUNTA A UN PROBLEMA DE ORDEN EN EL ARCHIVO
008085*    DE ENTRADA.
008090     CLOSE PRODUCTO
008100     CLOSE RESTANTE
008110     CLOSE LIBRO
008120     CLOSE LISTADO
008130 
008140     DISPLAY '**********************************************'
008150     DISPLAY 'RESTANTES LEIDOS     = ' WS-LEIDOS-RESTANTES
008160     DISPLAY 'RESTANTES IMPRESOS   = ' WS-IMPRESOS-RESTANTES
008170     DISPLAY 'CALCES LEIDOS        = ' WS-LEIDOS-CALCES
008180     DISPLAY 'PAGINAS IMPRESAS     = ' WS-CUENTA-PAGINA.
008190 
008200 9999-FINAL-F. EXIT.
